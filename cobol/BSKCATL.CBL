000010*================================================================*
000020*  BSKCATL  --  CATALOG / BASKET TABLE RECORD BOOK               *
000030*  Shared by BSKTPRC.  Holds the in-memory catalog (item id ->   *
000040*  unit price) and the in-memory basket (item id -> quantity,    *
000050*  line price) built up while one basket is priced.              *
000060*================================================================*
000070*  CHANGE LOG                                                    *
000080*  ----------                                                    *
000090*  24/AUG/2020  RCH  WRK17339  INITIAL COPY BOOK FOR CATALOG REC.*WRK17339
000100*  02/SEP/2020  RCH  WRK17402  ADDED BASKET TABLE (2ND OCCURS).  *WRK17402
000110*  19/JAN/1999  DLW  Y2K-0017  REVIEWED FOR Y2K.  NO DATE FIELDS *Y2K-0017
000120*                              IN THIS BOOK -- NO CHANGE NEEDED. *Y2K-0017
000130*  11/MAR/2003  RCH  WRK21190  RAISED CATALOG-SLOT COUNT 100>200.*WRK21190
000140*  30/JUN/2009  JMS  WRK28814  RAISED BASKET-SLOT COUNT 80>150.  *WRK28814
000150*================================================================*
000160*
000170*   ONE PARSED CATALOG LINE, AFTER THE NAME/PRICE SPLIT AND THE
000180*   ITEM-ID NORMALIZATION HAVE BOTH BEEN DONE.  THIS IS SCRATCH
000190*   WORKING STORAGE -- NOT THE RAW 80-CHAR CATALOG FILE LINE,
000200*   WHICH LIVES IN THE FD FOR CATALOG-FILE IN BSKTPRC ITSELF.
000210*
000220 01  BSKC-CATALOG-ENTRY-WS.
000230     05  BSKC-ITEM-NAME-WS          PIC X(40).
000240*        NORMALIZED ITEM ID FOR THIS CATALOG LINE.
000250     05  BSKC-ITEM-PRICE-WS         PIC 9(5)V99.
000260*        UNIT PRICE IN GBP, 2 DECIMALS, NEVER NEGATIVE.
000270     05  FILLER                     PIC X(08).
000280*
000290*   THE CATALOG TABLE ITSELF.  BSKC-CATALOG-FLAT IS THE SAME
000300*   STORAGE LAID OUT AS A SOLID BLOCK OF SLOTS SO THE WHOLE
000310*   TABLE CAN BE BLANKED IN ONE MOVE AT HOUSEKEEPING TIME;
000320*   BSKC-CATALOG-TABLE REDEFINES IT AS THE STRUCTURED, INDEXED
000330*   VIEW THE PROCEDURE DIVISION ACTUALLY SEARCHES.
000340*
000350 01  BSKC-CATALOG-FLAT.
000360     05  BSKC-CATALOG-SLOT OCCURS 200 TIMES
000370                            PIC X(47).
000380*
000390 01  BSKC-CATALOG-TABLE REDEFINES BSKC-CATALOG-FLAT.
000400     05  BSKC-CATALOG-ITEM OCCURS 200 TIMES
000410             INDEXED BY BSKC-CAT-IDX.
000420         10  BSKC-CAT-ITEM-ID       PIC X(40).
000430*            NORMALIZED LOOKUP KEY -- UPPER CASE, SINGLE
000440*            SPACES, NO LEADING OR TRAILING SPACE.
000450         10  BSKC-CAT-PRICE         PIC 9(5)V99.
000460*
000470 77  BSKC-CATALOG-COUNT             PIC S9(4) COMP VALUE 0.
000480*        NUMBER OF CATALOG ITEMS CURRENTLY LOADED.
000490 77  BSKC-CATALOG-MAX               PIC S9(4) COMP VALUE 200.
000500*
000510*   ONE BASKET LINE ITEM -- ONE PER DISTINCT ITEM ADDED TO THE
000520*   BASKET, IN FIRST-SEEN ORDER.  SAME FLAT/REDEFINES TRICK AS
000530*   THE CATALOG TABLE ABOVE.
000540*
000550 01  BSKC-BASKET-FLAT.
000560     05  BSKC-BASKET-SLOT OCCURS 150 TIMES
000570                           PIC X(51).
000580*
000590 01  BSKC-BASKET-TABLE REDEFINES BSKC-BASKET-FLAT.
000600     05  BSKC-BASKET-LINE OCCURS 150 TIMES
000610             INDEXED BY BSKC-BSK-IDX.
000620         10  BSKC-BSK-ITEM-ID       PIC X(40).
000630         10  BSKC-BSK-QTY           PIC 9(4).
000640*            COUNT OF UNITS OF THIS ITEM ADDED TO THE BASKET.
000650         10  BSKC-BSK-LINE-PRICE    PIC 9(7)V99.
000660*            BSKC-BSK-QTY TIMES THE CATALOG UNIT PRICE, ROUNDED.
000670*
000680 77  BSKC-BASKET-COUNT              PIC S9(4) COMP VALUE 0.
000690*        NUMBER OF DISTINCT LINE ITEMS CURRENTLY IN THE BASKET.
000700 77  BSKC-BASKET-MAX                PIC S9(4) COMP VALUE 150.
