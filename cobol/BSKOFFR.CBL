000010*================================================================*
000020*  BSKOFFR  --  OFFER RULE RECORD BOOK                           *
000030*  Shared by BSKTPRC.  Holds the in-memory offer list built from *
000040*  the offers data file, in file order.  One slot per offer      *
000050*  line; the slot holds either a DISCOUNT offer's fields or a    *
000060*  BUNDLE offer's fields, distinguished by BSKO-OFFER-TYPE.      *
000070*================================================================*
000080*  CHANGE LOG                                                    *
000090*  ----------                                                    *
000100*  02/SEP/2020  RCH  WRK17402  INITIAL COPY BOOK, DISCOUNT ONLY. *WRK17402
000110*  14/SEP/2020  RCH  WRK17455  ADDED BUNDLE-OFFER FIELDS.        *WRK17455
000120*  19/JAN/1999  DLW  Y2K-0017  REVIEWED FOR Y2K.  NO DATE FIELDS *Y2K-0017
000130*                              IN THIS BOOK -- NO CHANGE NEEDED. *Y2K-0017
000140*  11/MAR/2003  RCH  WRK21190  RAISED OFFER-SLOT COUNT 50>100.   *WRK21190
000150*================================================================*
000160*
000170*   THE OFFER TABLE.  SAME FLAT-BLOCK / REDEFINES TRICK USED IN
000180*   BSKCATL -- A SOLID BLOCK OF SLOTS FOR FAST HOUSEKEEPING,
000190*   REDEFINED AS THE STRUCTURED VIEW THE PROCEDURE DIVISION
000200*   ACTUALLY WALKS WHEN IT EVALUATES THE OFFER LIST.
000210*
000220 01  BSKO-OFFER-FLAT.
000230     05  BSKO-OFFER-SLOT OCCURS 100 TIMES
000240                          PIC X(114).
000250*
000260 01  BSKO-OFFER-TABLE REDEFINES BSKO-OFFER-FLAT.
000270     05  BSKO-OFFER-ITEM OCCURS 100 TIMES
000280             INDEXED BY BSKO-OFR-IDX.
000290         10  BSKO-OFFER-TYPE        PIC X(1).
000300             88  BSKO-IS-DISCOUNT       VALUE 'D'.
000310             88  BSKO-IS-BUNDLE         VALUE 'B'.
000320*
000330*            -- FIELDS USED WHEN BSKO-OFFER-TYPE = 'D' --
000340*            (SYNTAX: ITEM_ID  DISCOUNT)
000350         10  BSKO-DISC-ITEM-ID      PIC X(40).
000360*                WHEN TYPE = 'B' THIS SAME SLOT HOLDS THE
000370*                BUN-DISC-ITEM-ID -- THE ITEM THAT RECEIVES
000380*                THE BUNDLE DISCOUNT.
000390         10  BSKO-DISC-IS-PERCENT   PIC X(1).
000400             88  BSKO-PERCENT-OFFER     VALUE 'Y'.
000410             88  BSKO-AMOUNT-OFFER      VALUE 'N'.
000420         10  BSKO-DISC-PERCENT      PIC 9(3)V99.
000430*                PERCENTAGE AS READ (0-100, 2 DP).  THE 4-DECIMAL
000440*                FRACTION USED IN THE DISCOUNT ARITHMETIC IS
000450*                WORKED OUT AT APPLY TIME, NOT HELD HERE.
000460         10  BSKO-DISC-AMOUNT       PIC 9(5)V99.
000470*                PER-UNIT DISCOUNT AMOUNT, GBP, 2 DP.
000480*
000490*            -- FIELDS USED WHEN BSKO-OFFER-TYPE = 'B' --
000500*            (SYNTAX: DISC_ITEM  DISCOUNT  PER  MIN_AMT  REQ_ITEM)
000510         10  BSKO-BUN-REQ-ITEM-ID   PIC X(40).
000520*                ITEM THAT MUST BE BOUGHT TO TRIGGER THE OFFER.
000530         10  BSKO-BUN-DISCOUNT      PIC 9(5)V99.
000540*                PER-UNIT DISCOUNT ON THE DISCOUNTED ITEM, GBP.
000550         10  BSKO-BUN-MIN-AMOUNT    PIC 9(4).
000560*                QUANTITY OF THE REQUIRED ITEM PER DISCOUNTED
000570*                UNIT.  MUST BE GREATER THAN ZERO.
000580         10  FILLER                 PIC X(09).
000590*
000600 77  BSKO-OFFER-COUNT                PIC S9(4) COMP VALUE 0.
000610*        NUMBER OF OFFER RULES CURRENTLY LOADED.
000620 77  BSKO-OFFER-MAX                  PIC S9(4) COMP VALUE 100.
000630*
000640*   ONE APPLICABLE-OFFER RESULT, BUILT WHILE THE OFFER LIST IS
000650*   WALKED.  MIRRORS THE "REPORT LINE - OFFER RESULT" LAYOUT.
000660*
000670 01  BSKO-RESULT-FLAT.
000680     05  BSKO-RESULT-SLOT OCCURS 100 TIMES
000690                           PIC X(67).
000700*
000710 01  BSKO-RESULT-TABLE REDEFINES BSKO-RESULT-FLAT.
000720     05  BSKO-RESULT-ITEM OCCURS 100 TIMES
000730             INDEXED BY BSKO-RES-IDX.
000740         10  BSKO-RESULT-DESC       PIC X(60).
000750         10  BSKO-RESULT-DISCOUNT   PIC 9(7)V99.
000760*
000770 77  BSKO-RESULT-COUNT                PIC S9(4) COMP VALUE 0.
000780*        NUMBER OF OFFERS THAT TURNED OUT TO APPLY.
