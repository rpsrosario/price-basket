000010*================================================================*
000020 IDENTIFICATION DIVISION.
000030*================================================================*
000040 PROGRAM-ID.    BSKTPRC.
000050 AUTHOR.        R CHIRINOS.
000060 INSTALLATION.  RETAIL SYSTEMS GROUP.
000070 DATE-WRITTEN.  24 AUG 2020.
000080 DATE-COMPILED.
000090 SECURITY.      UNCLASSIFIED -- INTERNAL PRICING BATCH.
000100*
000110*----------------------------------------------------------------*
000120*  BSKTPRC  --  BASKET PRICING ENGINE                            *
000130*                                                                *
000140*  ONE RUN PRICES ONE BASKET.  THE CATALOG AND THE OFFER PACKAGE *
000150*  ARE BOTH READ FRESH FROM DISK AT THE START OF THE RUN; NEITHER*
000160*  IS CARRIED FORWARD FROM ONE RUN TO THE NEXT.  THE BASKET IS   *
000170*  A LIST OF ITEM NAMES, ONE PER LINE, SUPPLIED ON BSKFILE.      *
000180*                                                                *
000190*  OUTPUT IS ONE REPORT: A SUBTOTAL LINE, ONE LINE PER OFFER     *
000200*  THAT ACTUALLY APPLIED (OR A SINGLE "NO OFFERS" LINE), AND A   *
000210*  TOTAL LINE.  THERE ARE NO PAGE HEADINGS -- ONE RUN, ONE       *
000220*  BASKET, ONE REPORT, NO PAGE BREAKS.                           *
000230*                                                                *
000240*  A BAD CATALOG OR OFFERS LINE, OR A BASKET ITEM NOT IN THE     *
000250*  CATALOG, ABENDS THE RUN WITH A MESSAGE NAMING THE LINE.       *
000260*----------------------------------------------------------------*
000270*  CHANGE LOG                                                    *
000280*  ----------                                                    *
000290*  24/AUG/2020  RCH  WRK17339  FIRST WRITTEN -- CATALOG LOAD,    *WRK17339
000300*                              BASKET LOAD, SUBTOTAL ONLY.      * WRK17339
000310*  02/SEP/2020  RCH  WRK17402  ADDED OFFERS LOAD (DISCOUNT       *WRK17402
000320*                              SYNTAX ONLY) AND OFFER REPORT.   * WRK17402
000330*  14/SEP/2020  RCH  WRK17455  ADDED BUNDLE OFFER SYNTAX AND     *WRK17455
000340*                              THE AMBIGUOUS-RULE ABEND CHECK.  * WRK17455
000350*  03/OCT/2020  RCH  WRK17511  ADDED ROUND-HALF-TO-EVEN -- THE   *WRK17511
000360*                              AUDITORS WANT BANKER'S ROUNDING   *WRK17511
000370*                              ON EVERY OFFER TOTAL, NOT THE     *WRK17511
000380*                              COMPILER'S ROUND-HALF-UP.         *WRK17511
000390*  19/JAN/1999  DLW  Y2K-0017  REVIEWED FOR Y2K.  NO DATE        *Y2K-0017
000400*                              ARITHMETIC IN THIS PROGRAM --     *Y2K-0017
000410*                              NO CHANGE REQUIRED.               *Y2K-0017
000420*  08/NOV/2020  RCH  WRK17602  MONEY FORMAT NOW DROPS TO "NNp"   *WRK17602
000430*                              PENCE STYLE UNDER A POUND, PER    *WRK17602
000440*                              MERCHANDISING'S PRINTED-TICKET    *WRK17602
000450*                              STANDARD.                         *WRK17602
000460*  22/FEB/2021  JMS  WRK18120  TITLE-CASE ON ITEM NAMES IN THE   *WRK18120
000470*                              OFFER DESCRIPTIONS -- PRINTED     *WRK18120
000480*                              CATALOG IDS WERE ALL UPPER CASE   *WRK18120
000490*                              AND LOOKED LIKE SHOUTING.         *WRK18120
000500*  09/JUL/2021  RCH  WRK18702  UNKNOWN BASKET ITEM NOW NAMES THE *WRK18702
000510*                              RAW INPUT TEXT, NOT THE           *WRK18702
000520*                              NORMALIZED KEY, IN THE ABEND      *WRK18702
000530*                              MESSAGE -- HELP DESK COULDN'T     *WRK18702
000540*                              MATCH THE NORMALIZED KEY BACK TO  *WRK18702
000550*                              WHAT THE CUSTOMER TYPED.          *WRK18702
000560*  16/MAY/2022  JMS  WRK19340  RAISED CATALOG/OFFER/BASKET       *WRK19340
000570*                              TABLE SIZES (SEE BSKCATL/BSKOFFR).*WRK19340
000580*  30/JUN/2009  JMS  WRK28814  ** OUT OF SEQUENCE ENTRY, SEE     *WRK28814
000590*                              BSKCATL CHANGE LOG -- BASKET      *WRK28814
000600*                              TABLE SIZE WAS RAISED THERE, NOT  *WRK28814
000610*                              HERE, NO CODE CHANGE IN THIS      *WRK28814
000620*                              PROGRAM. LOGGED HERE FOR THE      *WRK28814
000630*                              AUDIT TRAIL ONLY.                 *WRK28814
000640*  11/MAR/2023  RCH  WRK20004  FIXED BUNDLE APPLICABILITY TEST   *WRK20004
000650*                              -- WAS CHECKING DISC ITEM QTY     *WRK20004
000660*                              AGAINST MIN-AMOUNT INSTEAD OF     *WRK20004
000670*                              THE REQUIRED ITEM'S QTY.          *WRK20004
000680*  02/AUG/2023  DKR  WRK30117  FIXED TWO STRING...DELIMITED BY   *WRK30117
000690*                              SPACE BUGS -- 7200-FORMAT-MONEY   *WRK30117
000700*                              WAS STOPPING AT THE LEADING BLANK *WRK30117
000710*                              OF THE ZERO-SUPPRESSED EDIT FIELD *WRK30117
000720*                              AND TRANSFERRING NO DIGITS AT ALL *WRK30117
000730*                              (ANY AMOUNT OVER 99P PRINTED WITH *WRK30117
000740*                              NO NUMBER); 4110/4210-DESCRIPTION *WRK30117
000750*                              WAS STOPPING AT THE EMBEDDED      *WRK30117
000760*                              BLANK IN A TWO-WORD ITEM NAME AND *WRK30117
000770*                              DROPPING THE SECOND WORD. BOTH    *WRK30117
000780*                              NOW SCAN FOR THE REAL BOUNDARY    *WRK30117
000790*                              AND STRING BY SIZE OFF A REF-MOD. *WRK30117
000800*                              ALSO WIRED THE UNUSED CATALOG     *WRK30117
000810*                              ENTRY WORK AREA IN BSKCATL INTO   *WRK30117
000820*                              1100-PARSE-CATALOG-LINE AS A      *WRK30117
000830*                              STAGING RECORD -- IT HAD NEVER    *WRK30117
000840*                              BEEN MOVED TO OR FROM.            *WRK30117
000850*  09/AUG/2023  DKR  WRK30212  WIDENED WS-UNIT-DISCOUNT/WS-RND- *WRK30212
000860*                              VALUE FROM 4 TO 6 DECIMAL PLACES *WRK30212
000870*                              AND ADDED A TIE-BREAK REMAINDER  *WRK30212
000880*                              TO 7400-ROUND-HALF-EVEN -- A 2DP *WRK30212
000890*                              PRICE TIMES A 4DP PERCENT CAN    *WRK30212
000900*                              CARRY 6 SIGNIFICANT DECIMALS,    *WRK30212
000910*                              AND THE OLD 4-DECIMAL WORK AREA  *WRK30212
000920*                              TRUNCATED THE VALUE BEFORE       *WRK30212
000930*                              ROUNDING EVER SAW IT, TURNING    *WRK30212
000940*                              SOME NON-TIE VALUES INTO FALSE   *WRK30212
000950*                              TIES (SEE 6125.17 AT 0.02%).     *WRK30212
000960*                              ALSO DROPPED A STRAY CATALOG     *WRK30212
000970*                              LOOKUP IN 3200-TRY-BUNDLE-SYNTAX *WRK30212
000980*                              THAT RAN AGAINST THE WRONG ITEM  *WRK30212
000990*                              ID AND WHOSE RESULT WAS NEVER    *WRK30212
001000*                              USED.                             *WRK30212
001010*  17/AUG/2023  DKR  WRK30340  3100-TRY-DISCOUNT-SYNTAX WAS      *WRK30340
001020*                              ABENDING ON ANY BUNDLE OFFER LINE *WRK30340
001030*                              -- IT CHECKED THE CATALOG FOR THE *WRK30340
001040*                              MASHED-TOGETHER "NAME" BEFORE     *WRK30340
001050*                              CONFIRMING THE LINE EVEN PARSED   *WRK30340
001060*                              AS A DISCOUNT OFFER, SO A BUNDLE  *WRK30340
001070*                              LINE NEVER GOT AS FAR AS          *WRK30340
001080*                              3200-TRY-BUNDLE-SYNTAX.  NOT      *WRK30340
001090*                              FOUND NOW JUST MEANS "DOESN'T    *WRK30340
001100*                              MATCH", PER THE PARAGRAPH'S OWN  *WRK30340
001110*                              BANNER.  ALSO STOPPED DROPPING   *WRK30340
001120*                              DISCOUNT/BUNDLE OFFERS WHOSE      *WRK30340
001130*                              ROUNDED AMOUNT CAME TO ZERO -- A *WRK30340
001140*                              0% OR 0.00 OFFER THAT IS         *WRK30340
001150*                              OTHERWISE APPLICABLE STILL HAS   *WRK30340
001160*                              TO PRINT ITS OFFER LINE.         *WRK30340
001170*----------------------------------------------------------------*
001180*================================================================*
001190 ENVIRONMENT DIVISION.
001200*================================================================*
001210 CONFIGURATION SECTION.
001220 SOURCE-COMPUTER.  IBM-370.
001230 OBJECT-COMPUTER.  IBM-370.
001240 SPECIAL-NAMES.
001250     C01 IS TOP-OF-FORM.
001260*
001270 INPUT-OUTPUT SECTION.
001280 FILE-CONTROL.
001290     SELECT CATALOG-FILE    ASSIGN TO CATFILE
001300            ORGANIZATION IS LINE SEQUENTIAL
001310            FILE STATUS  IS FS-STAT-CATALOG.
001320     SELECT OFFERS-FILE     ASSIGN TO OFRFILE
001330            ORGANIZATION IS LINE SEQUENTIAL
001340            FILE STATUS  IS FS-STAT-OFFERS.
001350     SELECT BASKET-FILE     ASSIGN TO BSKFILE
001360            ORGANIZATION IS LINE SEQUENTIAL
001370            FILE STATUS  IS FS-STAT-BASKET.
001380     SELECT REPORT-FILE     ASSIGN TO RPTFILE
001390            ORGANIZATION IS LINE SEQUENTIAL
001400            FILE STATUS  IS FS-STAT-RPT.
001410*
001420*================================================================*
001430 DATA DIVISION.
001440*================================================================*
001450 FILE SECTION.
001460*
001470 FD  CATALOG-FILE
001480     LABEL RECORDS ARE OMITTED
001490     RECORD CONTAINS 80 CHARACTERS
001500     DATA RECORD IS CATALOG-LINE-REC.
001510 01  CATALOG-LINE-REC               PIC X(80).
001520*
001530 FD  OFFERS-FILE
001540     LABEL RECORDS ARE OMITTED
001550     RECORD CONTAINS 120 CHARACTERS
001560     DATA RECORD IS OFFERS-LINE-REC.
001570 01  OFFERS-LINE-REC                PIC X(120).
001580*
001590 FD  BASKET-FILE
001600     LABEL RECORDS ARE OMITTED
001610     RECORD CONTAINS 40 CHARACTERS
001620     DATA RECORD IS BASKET-LINE-REC.
001630 01  BASKET-LINE-REC                PIC X(40).
001640*
001650 FD  REPORT-FILE
001660     LABEL RECORDS ARE OMITTED
001670     RECORD CONTAINS 80 CHARACTERS
001680     DATA RECORD IS REPORT-LINE-REC.
001690 01  REPORT-LINE-REC                PIC X(80).
001700*
001710 WORKING-STORAGE SECTION.
001720*
001730     COPY BSKCATL.
001740     COPY BSKOFFR.
001750*
001760*----------------------------------------------------------------*
001770*  COUNTERS -- ALL BINARY, PER SHOP STANDARD.                    *
001780*----------------------------------------------------------------*
001790 01  WS-CONTADORES.
001800     05  WS-CAT-LINE-NO             PIC S9(4) COMP VALUE 0.
001810     05  WS-OFR-LINE-NO             PIC S9(4) COMP VALUE 0.
001820     05  WS-BSK-LINE-NO             PIC S9(4) COMP VALUE 0.
001830     05  WS-MATCH-COUNT             PIC S9(4) COMP VALUE 0.
001840*        HOW MANY OFFER SYNTAXES MATCHED THE CURRENT LINE --
001850*        MUST COME OUT TO EXACTLY 1, ELSE THE LINE IS REJECTED.
001860     05  WS-ELIGIBLE-BUNDLES        PIC S9(5) COMP VALUE 0.
001870     05  WS-APPLIED-BUNDLES         PIC S9(5) COMP VALUE 0.
001880     05  FILLER                     PIC X(04).
001890*
001900*----------------------------------------------------------------*
001910*  SWITCHES AND FILE STATUS BYTES.                               *
001920*----------------------------------------------------------------*
001930 01  SW-SWITCHE-VARS.
001940     05  SW-END-CATALOG             PIC X     VALUE 'N'.
001950         88  END-CATALOG                VALUE 'Y'.
001960     05  SW-END-OFFERS              PIC X     VALUE 'N'.
001970         88  END-OFFERS                 VALUE 'Y'.
001980     05  SW-END-BASKET              PIC X     VALUE 'N'.
001990         88  END-BASKET                  VALUE 'Y'.
002000     05  SW-DISCOUNT-MATCHED        PIC X     VALUE 'N'.
002010         88  DISCOUNT-MATCHED            VALUE 'Y'.
002020     05  SW-BUNDLE-MATCHED          PIC X     VALUE 'N'.
002030         88  BUNDLE-MATCHED               VALUE 'Y'.
002040     05  SW-PER-FOUND               PIC X     VALUE 'N'.
002050         88  PER-FOUND                    VALUE 'Y'.
002060     05  SW-TOKEN-OK                PIC X     VALUE 'N'.
002070         88  TOKEN-OK                     VALUE 'Y'.
002080     05  SW-ITEM-FOUND              PIC X     VALUE 'N'.
002090         88  ITEM-FOUND                   VALUE 'Y'.
002100     05  FILLER                     PIC X(08).
002110*
002120 01  FS-STATUS-VARS.
002130     05  FS-STAT-CATALOG            PIC X(02).
002140         88  CATALOG-OK                  VALUE '00'.
002150         88  CATALOG-EOF                 VALUE '10'.
002160     05  FS-STAT-OFFERS             PIC X(02).
002170         88  OFFERS-OK                   VALUE '00'.
002180         88  OFFERS-EOF                  VALUE '10'.
002190     05  FS-STAT-BASKET             PIC X(02).
002200         88  BASKET-OK                   VALUE '00'.
002210         88  BASKET-EOF                  VALUE '10'.
002220     05  FS-STAT-RPT                PIC X(02).
002230         88  RPT-OK                      VALUE '00'.
002240     05  FILLER                     PIC X(02).
002250*
002260*----------------------------------------------------------------*
002270*  MONEY WORK AREAS.                                             *
002280*----------------------------------------------------------------*
002290 01  WS-CALC-VARS.
002300     05  WS-SUBTOTAL                PIC 9(7)V99   VALUE ZERO.
002310     05  WS-TOTAL-DISC              PIC 9(7)V99   VALUE ZERO.
002320     05  WS-TOTAL                   PIC 9(7)V99   VALUE ZERO.
002330     05  WS-LINE-ACCUM              PIC S9(9)V9(4) VALUE ZERO.
002340*        (WRK30212 -- WIDENED TO 6 DECIMALS, SEE THE NOTE AT
002350*        WS-RND-VALUE BELOW -- PRICE(2DP) TIMES PERCENT(4DP)
002360*        NEEDS A 6DP HOME OR THE LAST TWO DIGITS ARE LOST.)
002370     05  WS-UNIT-DISCOUNT           PIC S9(5)V9(6) VALUE ZERO.
002380     05  WS-PERCENT-FRACTION        PIC S9(1)V9(4) VALUE ZERO.
002390     05  FILLER                     PIC X(04).
002400*
002410*   THE ROUND-HALF-TO-EVEN WORK AREA.  WS-RND-VALUE COMES IN
002420*   WITH 6 DECIMAL DIGITS; WS-RND-SHIFTED REDEFINES IT SO THE
002430*   FIRST 2 OF THOSE 6 DIGITS FALL OUT AS A TIE-BREAK FRACTION,
002440*   THE LAST 2 FALL OUT AS A TIE-BREAK REMAINDER, AND THE REST
002450*   FALL OUT AS THE CANDIDATE ROUNDED-TO-CENTS WHOLE NUMBER --
002460*   NO MULTIPLY OR DIVIDE NEEDED TO SHIFT THE DECIMAL POINT,
002470*   JUST A DIFFERENT PICTURE OVER THE SAME BYTES.
002480*        (WRK30212 -- WIDENED FROM 4 TO 6 DECIMAL DIGITS AND
002490*        ADDED THE TIE-BREAK REMAINDER.  A PRICE WITH 2 DECIMAL
002500*        PLACES TIMES A PERCENT-FRACTION WITH 4 DECIMAL PLACES
002510*        CAN CARRY 6 SIGNIFICANT DECIMAL DIGITS -- KEEPING ONLY
002520*        4 OF THEM SILENTLY TRUNCATED THE VALUE *BEFORE* THE
002530*        ROUNDING PARAGRAPH EVER SAW IT, SO A TRUE VALUE THAT
002540*        WAS NOT REALLY A TIE (E.G. 1.225034) GOT MISREAD AS AN
002550*        EXACT .50-CENT TIE (1.2250) AND ROUNDED THE WRONG WAY.
002560*        THE TIE-BREAK REMAINDER CATCHES EXACTLY THAT CASE --
002570*        IF IT IS NOT ZERO THE VALUE ONLY LOOKED LIKE A TIE AND
002580*        ACTUALLY LIES ABOVE THE MIDPOINT, SO IT ROUNDS UP.)
002590*
002600 01  WS-RND-VALUE                  PIC S9(9)V9(6) VALUE ZERO.
002610 01  WS-RND-SHIFTED REDEFINES WS-RND-VALUE.
002620     05  WS-RND-WHOLE-CENTS         PIC S9(11).
002630     05  WS-RND-TIE-FRAC            PIC 99.
002640     05  WS-RND-TIE-REM            PIC 99.
002650 01  WS-RND-WHOLE-TEMP             PIC S9(11)     VALUE ZERO.
002660 01  WS-RND-RESULT-BUILD REDEFINES WS-RND-WHOLE-TEMP
002670                                   PIC S9(9)V99.
002680 01  WS-RND-RESULT                PIC 9(7)V99    VALUE ZERO.
002690 01  WS-RND-DIV2                  PIC S9(11)     VALUE ZERO.
002700 01  WS-RND-REM2                  PIC S9(1)      VALUE ZERO.
002710*
002720*----------------------------------------------------------------*
002730*  LINE-SPLITTING AND TOKEN WORK AREAS (CATALOG/OFFERS LINES).   *
002740*----------------------------------------------------------------*
002750 01  WS-SPLIT-VARS.
002760     05  WS-SPLIT-TEXT              PIC X(120).
002770     05  WS-SPLIT-LEN               PIC S9(4) COMP VALUE 0.
002780     05  WS-SPLIT-LAST-NB           PIC S9(4) COMP VALUE 0.
002790     05  WS-SPLIT-SCAN              PIC S9(4) COMP VALUE 0.
002800     05  WS-SPLIT-TOK-START         PIC S9(4) COMP VALUE 0.
002810     05  WS-SPLIT-NAME-END          PIC S9(4) COMP VALUE 0.
002820     05  WS-SPLIT-TOKEN             PIC X(40).
002830     05  WS-SPLIT-NAME              PIC X(80).
002840     05  FILLER                     PIC X(04).
002850*
002860 01  WS-PER-SCAN-VARS.
002870     05  WS-PER-POS                 PIC S9(4) COMP VALUE 0.
002880     05  WS-FIRST-NB                PIC S9(4) COMP VALUE 0.
002890     05  FILLER                     PIC X(04).
002900*
002910 01  WS-MONEY-PARSE-VARS.
002920     05  WS-MONEY-TOKEN             PIC X(12).
002930     05  WS-MONEY-LEN               PIC S9(4) COMP VALUE 0.
002940     05  WS-MONEY-DOT-POS           PIC S9(4) COMP VALUE 0.
002950     05  WS-MONEY-DOT-COUNT         PIC S9(4) COMP VALUE 0.
002960     05  WS-MONEY-INT-TEXT          PIC X(05).
002970     05  WS-MONEY-DEC-TEXT          PIC X(02).
002980     05  WS-MONEY-DEC-LEN           PIC S9(4) COMP VALUE 0.
002990     05  WS-MONEY-VALID             PIC X          VALUE 'N'.
003000         88  MONEY-VALID                VALUE 'Y'.
003010*        THE PARSED MONEY VALUE ITSELF IS BUILT ACROSS TWO
003020*        NUMERIC SUB-FIELDS AND READ BACK OUT THROUGH A
003030*        REDEFINES -- SAME TRICK AS THE ROUNDING AREA ABOVE.
003040     05  WS-MONEY-INT-NUM           PIC 9(5)       VALUE 0.
003050     05  WS-MONEY-DEC-NUM           PIC 9(2)       VALUE 0.
003060 01  WS-MONEY-RESULT-BUILD REDEFINES WS-MONEY-PARSE-VARS.
003070     05  FILLER                     PIC X(12).
003080     05  FILLER                     PIC S9(4) COMP.
003090     05  FILLER                     PIC S9(4) COMP.
003100     05  FILLER                     PIC S9(4) COMP.
003110     05  FILLER                     PIC X(05).
003120     05  FILLER                     PIC X(02).
003130     05  FILLER                     PIC S9(4) COMP.
003140     05  FILLER                     PIC X.
003150     05  WS-MONEY-RESULT            PIC 9(5)V99.
003160*
003170*----------------------------------------------------------------*
003180*  ITEM-ID NORMALIZATION WORK AREA.                              *
003190*----------------------------------------------------------------*
003200 01  WS-NORM-INPUT-TEXT            PIC X(80).
003210 01  WS-NORM-INPUT-LEN             PIC S9(4) COMP VALUE 0.
003220 01  WS-NORM-IN-POS                PIC S9(4) COMP VALUE 0.
003230 01  WS-NORM-OUT-POS               PIC S9(4) COMP VALUE 0.
003240 01  WS-NORM-SPACE-FLAG            PIC X          VALUE 'Y'.
003250 01  WS-NORM-ONE-CHAR              PIC X          VALUE SPACE.
003260 01  WS-NORM-RESULT                PIC X(40)      VALUE SPACES.
003270 01  WS-NORM-CHARS REDEFINES WS-NORM-RESULT.
003280     05  WS-NORM-CHAR OCCURS 40 TIMES
003290                      INDEXED BY WS-NORM-CHAR-IDX
003300                           PIC X(1).
003310*
003320*----------------------------------------------------------------*
003330*  BUNDLE/DISCOUNT PARSE CANDIDATE AREA -- FILLED BY THE         *
003340*  SYNTAX TRY-PARSERS, USED BY 3000-LOAD-OFFERS TO BUILD THE     *
003350*  ACTUAL OFFER TABLE ROW WHEN EXACTLY ONE SYNTAX MATCHED.       *
003360*----------------------------------------------------------------*
003370 01  WS-CAND-VARS.
003380     05  WS-CAND-DISC-ITEM-ID       PIC X(40).
003390     05  WS-CAND-DISC-IS-PERCENT    PIC X(1).
003400     05  WS-CAND-DISC-PERCENT       PIC 9(3)V99.
003410     05  WS-CAND-DISC-AMOUNT        PIC 9(5)V99.
003420     05  WS-CAND-BUN-DISC-ITEM-ID   PIC X(40).
003430     05  WS-CAND-BUN-REQ-ITEM-ID    PIC X(40).
003440     05  WS-CAND-BUN-DISCOUNT       PIC 9(5)V99.
003450     05  WS-CAND-BUN-MIN-AMOUNT     PIC 9(4).
003460     05  FILLER                     PIC X(04).
003470*
003480*----------------------------------------------------------------*
003490*  MONEY-FORMATTING AND TITLE-CASE WORK AREAS.                   *
003500*----------------------------------------------------------------*
003510 01  WS-FMT-VARS.
003520     05  WS-FMT-AMOUNT              PIC 9(7)V99.
003530     05  WS-FMT-PENCE               PIC 9(7).
003540     05  WS-FMT-RESULT              PIC X(12)      VALUE SPACES.
003550     05  WS-FMT-EDIT-POUNDS         PIC ZZZZZZ9.99.
003560     05  WS-FMT-EDIT-PENCE          PIC ZZZZZZ9.
003570     05  WS-FMT-SCAN                PIC S9(4) COMP VALUE 0.
003580     05  WS-FMT-FIRST-NB            PIC S9(4) COMP VALUE 0.
003590     05  WS-FMT-SEG-LEN             PIC S9(4) COMP VALUE 0.
003600     05  FILLER                     PIC X(04).
003610*
003620 01  WS-TITLE-VARS.
003630     05  WS-TITLE-INPUT             PIC X(40).
003640     05  WS-TITLE-RESULT            PIC X(40)      VALUE SPACES.
003650     05  WS-TITLE-POS               PIC S9(4) COMP VALUE 0.
003660     05  WS-TITLE-START-WORD        PIC X          VALUE 'Y'.
003670     05  WS-TITLE-ONE-CHAR          PIC X          VALUE SPACE.
003680     05  WS-TITLE-SCAN              PIC S9(4) COMP VALUE 0.
003690     05  WS-TITLE-LAST-NB           PIC S9(4) COMP VALUE 0.
003700     05  WS-TITLE-SEG-LEN           PIC S9(4) COMP VALUE 0.
003710     05  FILLER                     PIC X(04).
003720*
003730*----------------------------------------------------------------*
003740*  OFFER DESCRIPTION BUILD AREA.                                 *
003750*----------------------------------------------------------------*
003760 01  WS-DESC-VARS.
003770     05  WS-DESC-RESULT             PIC X(60)      VALUE SPACES.
003780     05  WS-DESC-PERCENT-WHOLE      PIC 9(3)       VALUE 0.
003790     05  WS-DESC-PERCENT-EDIT       PIC ZZ9.
003800     05  WS-DESC-SCAN               PIC S9(4) COMP VALUE 0.
003810     05  WS-DESC-LAST-NB            PIC S9(4) COMP VALUE 0.
003820     05  WS-DESC-SEG-LEN            PIC S9(4) COMP VALUE 0.
003830     05  FILLER                     PIC X(04).
003840*
003850*----------------------------------------------------------------*
003860*  ABEND / ABORT WORK AREA.                                      *
003870*----------------------------------------------------------------*
003880 01  WS-ABORT-VARS.
003890     05  WS-ABORT-REASON            PIC X(60)      VALUE SPACES.
003900     05  WS-ABORT-LINE-EDIT         PIC ZZZZ9.
003910     05  FILLER                     PIC X(04).
003920*
003930*----------------------------------------------------------------*
003940*  PRINT LINES -- REPORT-FILE RECORD IS BUILT IN ONE OF THESE    *
003950*  AND THEN MOVED TO REPORT-LINE-REC FOR THE WRITE.              *
003960*----------------------------------------------------------------*
003970 01  WS-PRT-SUBTOTAL-LINE.
003980     05  FILLER                     PIC X(09)
003990                                     VALUE 'Subtotal:'.
004000     05  FILLER                     PIC X(1)       VALUE SPACE.
004010     05  WS-PRT-SUB-AMOUNT          PIC X(12).
004020     05  FILLER                     PIC X(58)      VALUE SPACES.
004030*
004040 01  WS-PRT-OFFER-LINE.
004050     05  WS-PRT-OFR-DESC            PIC X(60).
004060     05  FILLER                     PIC X(2)       VALUE ': '.
004070     05  WS-PRT-OFR-SIGN            PIC X(1)       VALUE '-'.
004080     05  WS-PRT-OFR-AMOUNT          PIC X(12).
004090     05  FILLER                     PIC X(5)       VALUE SPACES.
004100*
004110 01  WS-PRT-NO-OFFERS-LINE          PIC X(80)
004120                      VALUE '(no offers available)'.
004130*
004140 01  WS-PRT-TOTAL-LINE.
004150     05  FILLER                     PIC X(06)      VALUE 'Total:'.
004160     05  FILLER                     PIC X(1)       VALUE SPACE.
004170     05  WS-PRT-TOT-AMOUNT          PIC X(12).
004180     05  FILLER                     PIC X(61)      VALUE SPACES.
004190*
004200*================================================================*
004210 PROCEDURE DIVISION.
004220*================================================================*
004230*----------------------------------------------------------------*
004240*  0000-BSKTPRC  --  MAINLINE.  DRIVES THE WHOLE RUN IN THE      *
004250*  ORDER REQUIRED BY THE PRICING ORCHESTRATION RULE: LOAD        *
004260*  CATALOG, LOAD OFFERS, LOAD BASKET, SUBTOTAL, EVALUATE         *
004270*  OFFERS, TOTAL, PRINT.                                         *
004280*----------------------------------------------------------------*
004290 0000-BSKTPRC.
004300     PERFORM 9700-OPEN-FILES.
004310     PERFORM 1000-LOAD-CATALOG    THRU 1000-EXIT.
004320     PERFORM 3000-LOAD-OFFERS     THRU 3000-EXIT.
004330     PERFORM 2000-LOAD-BASKET     THRU 2000-EXIT.
004340     PERFORM 2900-COMPUTE-SUBTOTAL.
004350     PERFORM 4000-EVALUATE-OFFERS THRU 4000-EXIT.
004360     PERFORM 4900-COMPUTE-TOTALS.
004370     PERFORM 5000-PRINT-REPORT    THRU 5000-EXIT.
004380     PERFORM 9800-CLOSE-FILES.
004390     GOBACK.
004400*
004410 9700-OPEN-FILES.
004420     OPEN INPUT  CATALOG-FILE.
004430     IF NOT CATALOG-OK
004440         MOVE 'UNABLE TO OPEN CATALOG FILE' TO WS-ABORT-REASON
004450         PERFORM 9900-ABORT THRU 9900-EXIT
004460     END-IF
004470     OPEN INPUT  OFFERS-FILE.
004480     IF NOT OFFERS-OK
004490         MOVE 'UNABLE TO OPEN OFFERS FILE' TO WS-ABORT-REASON
004500         PERFORM 9900-ABORT THRU 9900-EXIT
004510     END-IF
004520     OPEN INPUT  BASKET-FILE.
004530     IF NOT BASKET-OK
004540         MOVE 'UNABLE TO OPEN BASKET FILE' TO WS-ABORT-REASON
004550         PERFORM 9900-ABORT THRU 9900-EXIT
004560     END-IF
004570     OPEN OUTPUT REPORT-FILE.
004580*
004590 9800-CLOSE-FILES.
004600     CLOSE CATALOG-FILE OFFERS-FILE BASKET-FILE REPORT-FILE.
004610*
004620*----------------------------------------------------------------*
004630*  1000-LOAD-CATALOG  --  CATALOG LOOKUP (LOAD LEG).             *
004640*----------------------------------------------------------------*
004650 1000-LOAD-CATALOG.
004660     PERFORM 1010-READ-CATALOG-LINE.
004670     PERFORM 1020-PROCESS-CATALOG-LINE
004680         UNTIL END-CATALOG.
004690 1000-EXIT.
004700     EXIT.
004710*
004720 1010-READ-CATALOG-LINE.
004730     READ CATALOG-FILE
004740         AT END
004750             MOVE 'Y' TO SW-END-CATALOG
004760         NOT AT END
004770             ADD 1 TO WS-CAT-LINE-NO
004780             INSPECT CATALOG-LINE-REC
004790                 CONVERTING
004800                 'abcdefghijklmnopqrstuvwxyz'
004810                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004820     END-READ.
004830*
004840 1020-PROCESS-CATALOG-LINE.
004850     MOVE CATALOG-LINE-REC TO WS-SPLIT-TEXT(1:80).
004860     MOVE SPACES           TO WS-SPLIT-TEXT(81:40).
004870     PERFORM 1060-FIND-FIRST-NONBLANK.
004880     IF WS-FIRST-NB = 0
004890         CONTINUE
004900     ELSE
004910         IF CATALOG-LINE-REC(WS-FIRST-NB:1) = '#'
004920             CONTINUE
004930         ELSE
004940             PERFORM 1100-PARSE-CATALOG-LINE THRU 1100-EXIT
004950         END-IF
004960     END-IF
004970     PERFORM 1010-READ-CATALOG-LINE.
004980*
004990*   SPLITS A CATALOG LINE INTO A NAME PART AND A PRICE PART --
005000*   THE PRICE IS THE LAST WHITESPACE-DELIMITED TOKEN, THE NAME
005010*   IS EVERYTHING BEFORE IT.
005020*
005030 1100-PARSE-CATALOG-LINE.
005040     MOVE 120 TO WS-SPLIT-LEN.
005050     PERFORM 1065-FIND-LAST-NONBLANK.
005060     IF WS-SPLIT-LAST-NB = 0
005070         GO TO 1100-EXIT
005080     END-IF
005090     PERFORM 1070-FIND-TOKEN-START.
005100     IF WS-SPLIT-TOK-START <= 1
005110         MOVE 'CORRUPT CATALOG LINE -- NO NAME/PRICE SPLIT'
005120              TO WS-ABORT-REASON
005130         MOVE WS-CAT-LINE-NO TO WS-ABORT-LINE-EDIT
005140         PERFORM 9900-ABORT THRU 9900-EXIT
005150     END-IF
005160     MOVE SPACES TO WS-MONEY-TOKEN
005170     MOVE WS-SPLIT-TEXT(WS-SPLIT-TOK-START:
005180          WS-SPLIT-LAST-NB - WS-SPLIT-TOK-START + 1)
005190          TO WS-MONEY-TOKEN
005200     COMPUTE WS-SPLIT-NAME-END = WS-SPLIT-TOK-START - 1
005210     MOVE SPACES TO WS-NORM-INPUT-TEXT
005220     MOVE WS-SPLIT-TEXT(1:WS-SPLIT-NAME-END)
005230          TO WS-NORM-INPUT-TEXT(1:WS-SPLIT-NAME-END)
005240     MOVE WS-SPLIT-NAME-END TO WS-NORM-INPUT-LEN
005250     PERFORM 1200-NORMALIZE-ITEM-ID THRU 1200-EXIT.
005260     IF WS-NORM-RESULT = SPACES
005270         MOVE 'CORRUPT CATALOG LINE -- EMPTY ITEM NAME'
005280              TO WS-ABORT-REASON
005290         MOVE WS-CAT-LINE-NO TO WS-ABORT-LINE-EDIT
005300         PERFORM 9900-ABORT THRU 9900-EXIT
005310     END-IF
005320     PERFORM 1150-PARSE-MONEY-TOKEN THRU 1150-EXIT.
005330     IF NOT MONEY-VALID
005340         MOVE 'CORRUPT CATALOG LINE -- BAD PRICE'
005350              TO WS-ABORT-REASON
005360         MOVE WS-CAT-LINE-NO TO WS-ABORT-LINE-EDIT
005370         PERFORM 9900-ABORT THRU 9900-EXIT
005380     END-IF
005390     PERFORM 7100-FIND-CATALOG-ITEM.
005400     IF ITEM-FOUND
005410         MOVE 'CORRUPT CATALOG LINE -- DUPLICATE ITEM'
005420              TO WS-ABORT-REASON
005430         MOVE WS-CAT-LINE-NO TO WS-ABORT-LINE-EDIT
005440         PERFORM 9900-ABORT THRU 9900-EXIT
005450     END-IF
005460     IF BSKC-CATALOG-COUNT >= BSKC-CATALOG-MAX
005470         MOVE 'CATALOG FILE TOO LARGE FOR TABLE'
005480              TO WS-ABORT-REASON
005490         MOVE WS-CAT-LINE-NO TO WS-ABORT-LINE-EDIT
005500         PERFORM 9900-ABORT THRU 9900-EXIT
005510     END-IF
005520     MOVE WS-NORM-RESULT   TO BSKC-ITEM-NAME-WS.
005530     MOVE WS-MONEY-RESULT  TO BSKC-ITEM-PRICE-WS.
005540     ADD 1 TO BSKC-CATALOG-COUNT
005550     SET BSKC-CAT-IDX TO BSKC-CATALOG-COUNT
005560     MOVE BSKC-ITEM-NAME-WS  TO BSKC-CAT-ITEM-ID(BSKC-CAT-IDX)
005570     MOVE BSKC-ITEM-PRICE-WS TO BSKC-CAT-PRICE(BSKC-CAT-IDX).
005580 1100-EXIT.
005590     EXIT.
005600*
005610*----------------------------------------------------------------*
005620*  SHARED LINE-SPLITTING HELPERS.  ALL WORK ON WS-SPLIT-TEXT /   *
005630*  WS-SPLIT-LEN, SHARED SCRATCH FIELDS SET BY THE CALLER.        *
005640*----------------------------------------------------------------*
005650 1060-FIND-FIRST-NONBLANK.
005660     MOVE 0 TO WS-FIRST-NB.
005670     MOVE 0 TO WS-SPLIT-SCAN.
005680     PERFORM 1061-TEST-FIRST-NB
005690         VARYING WS-SPLIT-SCAN FROM 1 BY 1
005700         UNTIL WS-SPLIT-SCAN > 80
005710            OR WS-FIRST-NB NOT = 0.
005720*
005730 1061-TEST-FIRST-NB.
005740     IF CATALOG-LINE-REC(WS-SPLIT-SCAN:1) NOT = SPACE
005750         MOVE WS-SPLIT-SCAN TO WS-FIRST-NB
005760     END-IF.
005770*
005780 1065-FIND-LAST-NONBLANK.
005790     MOVE 0 TO WS-SPLIT-LAST-NB.
005800     PERFORM 1066-TEST-LAST-NB
005810         VARYING WS-SPLIT-SCAN FROM WS-SPLIT-LEN BY -1
005820         UNTIL WS-SPLIT-SCAN < 1
005830            OR WS-SPLIT-LAST-NB NOT = 0.
005840*
005850 1066-TEST-LAST-NB.
005860     IF WS-SPLIT-TEXT(WS-SPLIT-SCAN:1) NOT = SPACE
005870         MOVE WS-SPLIT-SCAN TO WS-SPLIT-LAST-NB
005880     END-IF.
005890*
005900*   SCANS BACK FROM WS-SPLIT-LAST-NB TO FIND WHERE THE FINAL
005910*   WHITESPACE-DELIMITED TOKEN STARTS.
005920*
005930 1070-FIND-TOKEN-START.
005940     MOVE WS-SPLIT-LAST-NB TO WS-SPLIT-SCAN.
005950     PERFORM 1071-STEP-BACK-OVER-TOKEN
005960         VARYING WS-SPLIT-SCAN FROM WS-SPLIT-LAST-NB BY -1
005970         UNTIL WS-SPLIT-SCAN < 1
005980            OR WS-SPLIT-TEXT(WS-SPLIT-SCAN:1) = SPACE.
005990     COMPUTE WS-SPLIT-TOK-START = WS-SPLIT-SCAN + 1.
006000*
006010 1071-STEP-BACK-OVER-TOKEN.
006020     CONTINUE.
006030*
006040*----------------------------------------------------------------*
006050*  1200-NORMALIZE-ITEM-ID  --  ITEM ID NORMALIZATION.            *
006060*  INPUT:  WS-NORM-INPUT-TEXT, WS-NORM-INPUT-LEN (ALREADY        *
006070*          UPPER-CASED BY THE CALLER'S WHOLE-LINE CONVERT).      *
006080*  OUTPUT: WS-NORM-RESULT, SPACES IF THE NAME NORMALIZES EMPTY.  *
006090*----------------------------------------------------------------*
006100 1200-NORMALIZE-ITEM-ID.
006110     MOVE SPACES TO WS-NORM-RESULT.
006120     MOVE 0      TO WS-NORM-OUT-POS.
006130     MOVE 'Y'    TO WS-NORM-SPACE-FLAG.
006140     IF WS-NORM-INPUT-LEN > 0
006150         PERFORM 1210-NORMALIZE-ONE-CHAR
006160             VARYING WS-NORM-IN-POS FROM 1 BY 1
006170             UNTIL WS-NORM-IN-POS > WS-NORM-INPUT-LEN
006180     END-IF.
006190 1200-EXIT.
006200     EXIT.
006210*
006220 1210-NORMALIZE-ONE-CHAR.
006230     MOVE WS-NORM-INPUT-TEXT(WS-NORM-IN-POS:1)
006240          TO WS-NORM-ONE-CHAR.
006250     IF WS-NORM-ONE-CHAR = SPACE
006260         MOVE 'Y' TO WS-NORM-SPACE-FLAG
006270     ELSE
006280         IF WS-NORM-SPACE-FLAG = 'Y' AND WS-NORM-OUT-POS > 0
006290             ADD 1 TO WS-NORM-OUT-POS
006300             MOVE SPACE TO WS-NORM-RESULT(WS-NORM-OUT-POS:1)
006310         END-IF
006320         MOVE 'N' TO WS-NORM-SPACE-FLAG
006330         IF WS-NORM-OUT-POS < 40
006340             ADD 1 TO WS-NORM-OUT-POS
006350             MOVE WS-NORM-ONE-CHAR
006360                  TO WS-NORM-RESULT(WS-NORM-OUT-POS:1)
006370         END-IF
006380     END-IF.
006390*
006400*----------------------------------------------------------------*
006410*  1150-PARSE-MONEY-TOKEN  --  PARSES WS-MONEY-TOKEN INTO A      *
006420*  9(5)V99 AMOUNT.  REJECTS ANYTHING NEGATIVE, ANYTHING WITH     *
006430*  MORE THAN ONE DECIMAL POINT, AND ANYTHING WITH MORE THAN 2    *
006440*  DECIMAL DIGITS.  SETS MONEY-VALID AND WS-MONEY-RESULT.        *
006450*----------------------------------------------------------------*
006460 1150-PARSE-MONEY-TOKEN.
006470     MOVE 'N' TO WS-MONEY-VALID.
006480     MOVE ZERO TO WS-MONEY-RESULT.
006490     IF WS-MONEY-TOKEN = SPACES
006500         GO TO 1150-EXIT
006510     END-IF
006520     IF WS-MONEY-TOKEN(1:1) = '-'
006530         GO TO 1150-EXIT
006540     END-IF
006550     MOVE 0 TO WS-MONEY-DOT-COUNT
006560     INSPECT WS-MONEY-TOKEN TALLYING WS-MONEY-DOT-COUNT
006570             FOR ALL '.'.
006580     IF WS-MONEY-DOT-COUNT > 1
006590         GO TO 1150-EXIT
006600     END-IF
006610     IF WS-MONEY-DOT-COUNT = 0
006620         PERFORM 1160-PARSE-MONEY-NO-DOT THRU 1160-EXIT
006630     ELSE
006640         PERFORM 1170-PARSE-MONEY-WITH-DOT THRU 1170-EXIT
006650     END-IF.
006660 1150-EXIT.
006670     EXIT.
006680*
006690 1160-PARSE-MONEY-NO-DOT.
006700     MOVE 0 TO WS-SPLIT-LAST-NB.
006710     MOVE WS-MONEY-TOKEN TO WS-SPLIT-TEXT(1:12).
006720     MOVE 12 TO WS-SPLIT-LEN.
006730     PERFORM 1066-TEST-LAST-NB
006740         VARYING WS-SPLIT-SCAN FROM 12 BY -1
006750         UNTIL WS-SPLIT-SCAN < 1
006760            OR WS-SPLIT-LAST-NB NOT = 0.
006770     IF WS-SPLIT-LAST-NB = 0 OR WS-SPLIT-LAST-NB > 5
006780         GO TO 1160-EXIT
006790     END-IF
006800     IF WS-MONEY-TOKEN(1:WS-SPLIT-LAST-NB) NOT NUMERIC
006810         GO TO 1160-EXIT
006820     END-IF
006830     MOVE ZERO TO WS-MONEY-INT-NUM WS-MONEY-DEC-NUM
006840     MOVE WS-MONEY-TOKEN(1:WS-SPLIT-LAST-NB) TO WS-MONEY-INT-NUM
006850     MOVE WS-MONEY-INT-NUM TO WS-MONEY-RESULT
006860     MOVE 'Y' TO WS-MONEY-VALID.
006870 1160-EXIT.
006880     EXIT.
006890*
006900 1170-PARSE-MONEY-WITH-DOT.
006910     MOVE 0 TO WS-MONEY-DOT-POS.
006920     PERFORM 1171-FIND-DOT
006930         VARYING WS-SPLIT-SCAN FROM 1 BY 1
006940         UNTIL WS-SPLIT-SCAN > 12
006950            OR WS-MONEY-DOT-POS NOT = 0.
006960     IF WS-MONEY-DOT-POS < 2 OR WS-MONEY-DOT-POS > 6
006970         GO TO 1170-EXIT
006980     END-IF
006990     COMPUTE WS-MONEY-DEC-LEN =
007000             WS-SPLIT-LAST-NB - WS-MONEY-DOT-POS
007010     IF WS-MONEY-DEC-LEN < 1 OR WS-MONEY-DEC-LEN > 2
007020         GO TO 1170-EXIT
007030     END-IF
007040     MOVE WS-MONEY-TOKEN(1:WS-MONEY-DOT-POS - 1)
007050          TO WS-MONEY-INT-TEXT
007060     IF WS-MONEY-TOKEN(1:WS-MONEY-DOT-POS - 1) NOT NUMERIC
007070         GO TO 1170-EXIT
007080     END-IF
007090     MOVE WS-MONEY-TOKEN(WS-MONEY-DOT-POS + 1:WS-MONEY-DEC-LEN)
007100          TO WS-MONEY-DEC-TEXT
007110     IF WS-MONEY-TOKEN(WS-MONEY-DOT-POS + 1:WS-MONEY-DEC-LEN)
007120             NOT NUMERIC
007130         GO TO 1170-EXIT
007140     END-IF
007150     MOVE ZERO TO WS-MONEY-INT-NUM WS-MONEY-DEC-NUM
007160     MOVE WS-MONEY-TOKEN(1:WS-MONEY-DOT-POS - 1)
007170          TO WS-MONEY-INT-NUM
007180     IF WS-MONEY-DEC-LEN = 1
007190         MOVE WS-MONEY-TOKEN(WS-MONEY-DOT-POS + 1:1)
007200              TO WS-MONEY-DEC-TEXT(1:1)
007210         MOVE '0' TO WS-MONEY-DEC-TEXT(2:1)
007220         MOVE WS-MONEY-DEC-TEXT TO WS-MONEY-DEC-NUM
007230     ELSE
007240         MOVE WS-MONEY-TOKEN(WS-MONEY-DOT-POS + 1:2)
007250              TO WS-MONEY-DEC-NUM
007260     END-IF
007270     COMPUTE WS-MONEY-RESULT =
007280             WS-MONEY-INT-NUM + (WS-MONEY-DEC-NUM / 100)
007290     MOVE 'Y' TO WS-MONEY-VALID.
007300 1170-EXIT.
007310     EXIT.
007320*
007330 1171-FIND-DOT.
007340     IF WS-MONEY-TOKEN(WS-SPLIT-SCAN:1) = '.'
007350         MOVE WS-SPLIT-SCAN TO WS-MONEY-DOT-POS
007360     END-IF.
007370*
007380*----------------------------------------------------------------*
007390*  7100-FIND-CATALOG-ITEM  --  CATALOG LOOKUP (ANSWER LEG).      *
007400*  SEARCHES BSKC-CATALOG-ITEM FOR WS-NORM-RESULT.  SETS          *
007410*  ITEM-FOUND AND, WHEN FOUND, LEAVES BSKC-CAT-IDX POINTING AT   *
007420*  THE MATCHING SLOT SO THE CALLER CAN READ BSKC-CAT-PRICE.      *
007430*----------------------------------------------------------------*
007440 7100-FIND-CATALOG-ITEM.
007450     MOVE 'N' TO SW-ITEM-FOUND.
007460     IF BSKC-CATALOG-COUNT > 0
007470         SET BSKC-CAT-IDX TO 1
007480         SEARCH BSKC-CATALOG-ITEM
007490             VARYING BSKC-CAT-IDX
007500             AT END
007510                 MOVE 'N' TO SW-ITEM-FOUND
007520             WHEN BSKC-CAT-ITEM-ID(BSKC-CAT-IDX) = WS-NORM-RESULT
007530                 MOVE 'Y' TO SW-ITEM-FOUND
007540         END-SEARCH
007550     END-IF.
007560*
007570*----------------------------------------------------------------*
007580*  2000-LOAD-BASKET  --  BASKET ACCUMULATION.                    *
007590*----------------------------------------------------------------*
007600 2000-LOAD-BASKET.
007610     PERFORM 2010-READ-BASKET-LINE.
007620     PERFORM 2020-PROCESS-BASKET-LINE
007630         UNTIL END-BASKET.
007640 2000-EXIT.
007650     EXIT.
007660*
007670 2010-READ-BASKET-LINE.
007680     READ BASKET-FILE
007690         AT END
007700             MOVE 'Y' TO SW-END-BASKET
007710         NOT AT END
007720             ADD 1 TO WS-BSK-LINE-NO
007730     END-READ.
007740*
007750 2020-PROCESS-BASKET-LINE.
007760     IF BASKET-LINE-REC = SPACES
007770         CONTINUE
007780     ELSE
007790         PERFORM 2100-ADD-BASKET-LINE THRU 2100-EXIT
007800     END-IF
007810     PERFORM 2010-READ-BASKET-LINE.
007820*
007830*   NORMALIZES ONE BASKET LINE, LOOKS IT UP IN THE CATALOG, AND
007840*   EITHER BUMPS AN EXISTING LINE ITEM'S QUANTITY OR ADDS A NEW
007850*   ONE.  THE ABEND MESSAGE NAMES THE RAW, UN-NORMALIZED TEXT
007860*   AS TYPED ON THE BASKET FILE (WRK18702).
007870*
007880 2100-ADD-BASKET-LINE.
007890     MOVE SPACES TO WS-NORM-INPUT-TEXT.
007900     MOVE BASKET-LINE-REC TO WS-NORM-INPUT-TEXT(1:40).
007910     INSPECT WS-NORM-INPUT-TEXT
007920         CONVERTING
007930         'abcdefghijklmnopqrstuvwxyz'
007940         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007950     MOVE 40 TO WS-NORM-INPUT-LEN.
007960     PERFORM 1200-NORMALIZE-ITEM-ID THRU 1200-EXIT.
007970     IF WS-NORM-RESULT = SPACES
007980         MOVE 'BASKET LINE NORMALIZES TO AN EMPTY ITEM ID'
007990              TO WS-ABORT-REASON
008000         MOVE WS-BSK-LINE-NO TO WS-ABORT-LINE-EDIT
008010         PERFORM 9900-ABORT THRU 9900-EXIT
008020     END-IF
008030     PERFORM 7100-FIND-CATALOG-ITEM.
008040     IF NOT ITEM-FOUND
008050         STRING 'UNKNOWN BASKET ITEM: ' DELIMITED BY SIZE
008060                BASKET-LINE-REC DELIMITED BY SIZE
008070                INTO WS-ABORT-REASON
008080         MOVE WS-BSK-LINE-NO TO WS-ABORT-LINE-EDIT
008090         PERFORM 9900-ABORT THRU 9900-EXIT
008100     END-IF
008110     PERFORM 7110-FIND-BASKET-LINE.
008120     IF SW-ITEM-FOUND = 'Y'
008130         ADD 1 TO BSKC-BSK-QTY(BSKC-BSK-IDX)
008140     ELSE
008150         IF BSKC-BASKET-COUNT >= BSKC-BASKET-MAX
008160             MOVE 'BASKET TOO LARGE FOR TABLE'
008170                  TO WS-ABORT-REASON
008180             MOVE WS-BSK-LINE-NO TO WS-ABORT-LINE-EDIT
008190             PERFORM 9900-ABORT THRU 9900-EXIT
008200         END-IF
008210         ADD 1 TO BSKC-BASKET-COUNT
008220         SET BSKC-BSK-IDX TO BSKC-BASKET-COUNT
008230         MOVE WS-NORM-RESULT TO BSKC-BSK-ITEM-ID(BSKC-BSK-IDX)
008240         MOVE 1               TO BSKC-BSK-QTY(BSKC-BSK-IDX)
008250         MOVE ZERO            TO BSKC-BSK-LINE-PRICE(BSKC-BSK-IDX)
008260     END-IF.
008270 2100-EXIT.
008280     EXIT.
008290*
008300*   SEARCHES THE BASKET TABLE FOR WS-NORM-RESULT.  REUSES
008310*   SW-ITEM-FOUND SO 2100-ADD-BASKET-LINE CAN TELL "ALREADY IN
008320*   BASKET" FROM "NEW LINE ITEM" WITH THE SAME SWITCH THE
008330*   CATALOG LOOKUP USES.
008340*
008350 7110-FIND-BASKET-LINE.
008360     MOVE 'N' TO SW-ITEM-FOUND.
008370     IF BSKC-BASKET-COUNT > 0
008380         SET BSKC-BSK-IDX TO 1
008390         SEARCH BSKC-BASKET-LINE
008400             VARYING BSKC-BSK-IDX
008410             AT END
008420                 MOVE 'N' TO SW-ITEM-FOUND
008430             WHEN BSKC-BSK-ITEM-ID(BSKC-BSK-IDX) = WS-NORM-RESULT
008440                 MOVE 'Y' TO SW-ITEM-FOUND
008450         END-SEARCH
008460     END-IF.
008470*
008480*----------------------------------------------------------------*
008490*  2900-COMPUTE-SUBTOTAL  --  PRICES EVERY BASKET LINE AND       *
008500*  SUMS THEM, ROUNDING HALF-TO-EVEN AT BOTH THE LINE LEVEL AND   *
008510*  THE SUM LEVEL AS THE RULE REQUIRES.                           *
008520*----------------------------------------------------------------*
008530 2900-COMPUTE-SUBTOTAL.
008540     MOVE ZERO TO WS-LINE-ACCUM.
008550     IF BSKC-BASKET-COUNT > 0
008560         PERFORM 2910-PRICE-ONE-BASKET-LINE
008570             VARYING BSKC-BSK-IDX FROM 1 BY 1
008580             UNTIL BSKC-BSK-IDX > BSKC-BASKET-COUNT
008590     END-IF
008600     MOVE WS-LINE-ACCUM TO WS-RND-VALUE
008610     PERFORM 7400-ROUND-HALF-EVEN
008620     MOVE WS-RND-RESULT TO WS-SUBTOTAL.
008630*
008640 2910-PRICE-ONE-BASKET-LINE.
008650     PERFORM 7120-LOOKUP-BASKET-PRICE.
008660     COMPUTE WS-RND-VALUE =
008670             BSKC-BSK-QTY(BSKC-BSK-IDX) * WS-MONEY-RESULT
008680     PERFORM 7400-ROUND-HALF-EVEN
008690     MOVE WS-RND-RESULT TO BSKC-BSK-LINE-PRICE(BSKC-BSK-IDX)
008700     ADD WS-RND-RESULT TO WS-LINE-ACCUM.
008710*
008720*   LOOKS UP THE CATALOG UNIT PRICE FOR THE BASKET LINE AT
008730*   BSKC-BSK-IDX AND LEAVES IT IN WS-MONEY-RESULT.
008740*
008750 7120-LOOKUP-BASKET-PRICE.
008760     MOVE BSKC-BSK-ITEM-ID(BSKC-BSK-IDX) TO WS-NORM-RESULT.
008770     PERFORM 7100-FIND-CATALOG-ITEM.
008780     MOVE BSKC-CAT-PRICE(BSKC-CAT-IDX) TO WS-MONEY-RESULT.
008790*
008800*----------------------------------------------------------------*
008810*  3000-LOAD-OFFERS  --  OFFER PACKAGE LOADING.                  *
008820*----------------------------------------------------------------*
008830 3000-LOAD-OFFERS.
008840     PERFORM 3010-READ-OFFERS-LINE.
008850     PERFORM 3020-PROCESS-OFFERS-LINE
008860         UNTIL END-OFFERS.
008870 3000-EXIT.
008880     EXIT.
008890*
008900 3010-READ-OFFERS-LINE.
008910     READ OFFERS-FILE
008920         AT END
008930             MOVE 'Y' TO SW-END-OFFERS
008940         NOT AT END
008950             ADD 1 TO WS-OFR-LINE-NO
008960             INSPECT OFFERS-LINE-REC
008970                 CONVERTING
008980                 'abcdefghijklmnopqrstuvwxyz'
008990                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009000     END-READ.
009010*
009020 3020-PROCESS-OFFERS-LINE.
009030     MOVE 0 TO WS-FIRST-NB.
009040     PERFORM 1061-TEST-FIRST-NB-OFR
009050         VARYING WS-SPLIT-SCAN FROM 1 BY 1
009060         UNTIL WS-SPLIT-SCAN > 120
009070            OR WS-FIRST-NB NOT = 0.
009080     IF WS-FIRST-NB = 0
009090         CONTINUE
009100     ELSE
009110         IF OFFERS-LINE-REC(WS-FIRST-NB:1) = '#'
009120             CONTINUE
009130         ELSE
009140             PERFORM 3050-PROCESS-ONE-OFFER THRU 3050-EXIT
009150         END-IF
009160     END-IF
009170     PERFORM 3010-READ-OFFERS-LINE.
009180*
009190 1061-TEST-FIRST-NB-OFR.
009200     IF OFFERS-LINE-REC(WS-SPLIT-SCAN:1) NOT = SPACE
009210         MOVE WS-SPLIT-SCAN TO WS-FIRST-NB
009220     END-IF.
009230*
009240*   TRIES BOTH OFFER SYNTAXES AGAINST THE CURRENT LINE, COUNTS
009250*   HOW MANY MATCHED, AND APPENDS THE OFFER OR ABENDS AS THE
009260*   OFFER-PACKAGE-LOADING RULE REQUIRES.
009270*
009280 3050-PROCESS-ONE-OFFER.
009290     MOVE WS-OFR-LINE-NO TO WS-ABORT-LINE-EDIT.
009300     MOVE 0 TO WS-MATCH-COUNT.
009310     PERFORM 3100-TRY-DISCOUNT-SYNTAX THRU 3100-EXIT.
009320     IF DISCOUNT-MATCHED
009330         ADD 1 TO WS-MATCH-COUNT
009340     END-IF
009350     PERFORM 3200-TRY-BUNDLE-SYNTAX THRU 3200-EXIT.
009360     IF BUNDLE-MATCHED
009370         ADD 1 TO WS-MATCH-COUNT
009380     END-IF
009390     IF WS-MATCH-COUNT = 0
009400         MOVE 'OFFERS LINE -- NO RULE SYNTAX MATCHED'
009410              TO WS-ABORT-REASON
009420         PERFORM 9900-ABORT THRU 9900-EXIT
009430     END-IF
009440     IF WS-MATCH-COUNT > 1
009450         MOVE 'OFFERS LINE -- AMBIGUOUS, MORE THAN ONE MATCH'
009460              TO WS-ABORT-REASON
009470         PERFORM 9900-ABORT THRU 9900-EXIT
009480     END-IF
009490     IF BSKO-OFFER-COUNT >= BSKO-OFFER-MAX
009500         MOVE 'OFFERS FILE TOO LARGE FOR TABLE'
009510              TO WS-ABORT-REASON
009520         PERFORM 9900-ABORT THRU 9900-EXIT
009530     END-IF
009540     ADD 1 TO BSKO-OFFER-COUNT
009550     SET BSKO-OFR-IDX TO BSKO-OFFER-COUNT
009560     IF DISCOUNT-MATCHED
009570         MOVE 'D' TO BSKO-OFFER-TYPE(BSKO-OFR-IDX)
009580         MOVE WS-CAND-DISC-ITEM-ID
009590              TO BSKO-DISC-ITEM-ID(BSKO-OFR-IDX)
009600         MOVE WS-CAND-DISC-IS-PERCENT
009610              TO BSKO-DISC-IS-PERCENT(BSKO-OFR-IDX)
009620         MOVE WS-CAND-DISC-PERCENT
009630              TO BSKO-DISC-PERCENT(BSKO-OFR-IDX)
009640         MOVE WS-CAND-DISC-AMOUNT
009650              TO BSKO-DISC-AMOUNT(BSKO-OFR-IDX)
009660     ELSE
009670         MOVE 'B' TO BSKO-OFFER-TYPE(BSKO-OFR-IDX)
009680         MOVE WS-CAND-BUN-DISC-ITEM-ID
009690              TO BSKO-DISC-ITEM-ID(BSKO-OFR-IDX)
009700         MOVE WS-CAND-BUN-REQ-ITEM-ID
009710              TO BSKO-BUN-REQ-ITEM-ID(BSKO-OFR-IDX)
009720         MOVE WS-CAND-BUN-DISCOUNT
009730              TO BSKO-BUN-DISCOUNT(BSKO-OFR-IDX)
009740         MOVE WS-CAND-BUN-MIN-AMOUNT
009750              TO BSKO-BUN-MIN-AMOUNT(BSKO-OFR-IDX)
009760     END-IF.
009770 3050-EXIT.
009780     EXIT.
009790*
009800*----------------------------------------------------------------*
009810*  3100-TRY-DISCOUNT-SYNTAX  --  "ITEM_ID  DISCOUNT".            *
009820*  SETS SW-DISCOUNT-MATCHED AND, WHEN 'Y', THE WS-CAND-DISC-*    *
009830*  FIELDS.  A PARSE OR VALIDATION FAILURE JUST MEANS "DOESN'T    *
009840*  MATCH" -- THIS SYNTAX IS NEVER THE CAUSE OF AN ABEND BY       *
009850*  ITSELF, ONLY THE ZERO-OR-MANY-MATCHES CHECK IN 3050 IS.       *
009860*----------------------------------------------------------------*
009870 3100-TRY-DISCOUNT-SYNTAX.
009880     MOVE 'N' TO SW-DISCOUNT-MATCHED.
009890     MOVE OFFERS-LINE-REC TO WS-SPLIT-TEXT(1:120).
009900     MOVE 120 TO WS-SPLIT-LEN.
009910     PERFORM 1065-FIND-LAST-NONBLANK.
009920     IF WS-SPLIT-LAST-NB = 0
009930         GO TO 3100-EXIT
009940     END-IF
009950     PERFORM 1070-FIND-TOKEN-START.
009960     IF WS-SPLIT-TOK-START <= 1
009970         GO TO 3100-EXIT
009980     END-IF
009990     MOVE SPACES TO WS-MONEY-TOKEN
010000     MOVE WS-SPLIT-TEXT(WS-SPLIT-TOK-START:
010010          WS-SPLIT-LAST-NB - WS-SPLIT-TOK-START + 1)
010020          TO WS-MONEY-TOKEN
010030     COMPUTE WS-SPLIT-NAME-END = WS-SPLIT-TOK-START - 1
010040     MOVE SPACES TO WS-NORM-INPUT-TEXT
010050     MOVE WS-SPLIT-TEXT(1:WS-SPLIT-NAME-END)
010060          TO WS-NORM-INPUT-TEXT(1:WS-SPLIT-NAME-END)
010070     MOVE WS-SPLIT-NAME-END TO WS-NORM-INPUT-LEN
010080     PERFORM 1200-NORMALIZE-ITEM-ID THRU 1200-EXIT.
010090     IF WS-NORM-RESULT = SPACES
010100         GO TO 3100-EXIT
010110     END-IF
010120     MOVE WS-NORM-RESULT TO WS-CAND-DISC-ITEM-ID
010130     PERFORM 7100-FIND-CATALOG-ITEM.
010140*        (WRK30340 -- A LINE THAT IS REALLY A BUNDLE OFFER STILL
010150*        SPLITS INTO SOME "NAME" + LAST-TOKEN HERE, AND THAT
010160*        MASHED-TOGETHER "NAME" IS NEVER IN THE CATALOG -- THIS
010170*        USED TO ABEND THE WHOLE RUN RIGHT HERE, BEFORE
010180*        3200-TRY-BUNDLE-SYNTAX EVER GOT A CHANCE TO MATCH THE
010190*        LINE PROPERLY.  NOT FOUND JUST MEANS THIS SYNTAX DOESN'T
010200*        MATCH -- 3050-PROCESS-ONE-OFFER IS THE ONLY PLACE THAT
010210*        ABENDS, AND ONLY WHEN NEITHER SYNTAX MATCHES AT ALL.)
010220     IF NOT ITEM-FOUND
010230         GO TO 3100-EXIT
010240     END-IF
010250     IF WS-MONEY-TOKEN(WS-SPLIT-LAST-NB -
010260             WS-SPLIT-TOK-START + 1:1) = '%'
010270         PERFORM 3110-TRY-DISCOUNT-PERCENT THRU 3110-EXIT
010280     ELSE
010290         PERFORM 3120-TRY-DISCOUNT-AMOUNT THRU 3120-EXIT
010300     END-IF.
010310 3100-EXIT.
010320     EXIT.
010330*
010340 3110-TRY-DISCOUNT-PERCENT.
010350     MOVE WS-SPLIT-LAST-NB - WS-SPLIT-TOK-START
010360          TO WS-MONEY-LEN.
010370     IF WS-MONEY-LEN < 1 OR WS-MONEY-LEN > 6
010380         GO TO 3110-EXIT
010390     END-IF
010400     MOVE SPACES TO WS-SPLIT-TEXT(1:12)
010410     MOVE WS-MONEY-TOKEN(1:WS-MONEY-LEN) TO WS-SPLIT-TEXT(1:12)
010420     MOVE WS-SPLIT-TEXT(1:12) TO WS-MONEY-TOKEN
010430     PERFORM 1150-PARSE-MONEY-TOKEN THRU 1150-EXIT.
010440     IF NOT MONEY-VALID
010450         GO TO 3110-EXIT
010460     END-IF
010470     IF WS-MONEY-RESULT > 100
010480         GO TO 3110-EXIT
010490     END-IF
010500     MOVE 'Y' TO WS-CAND-DISC-IS-PERCENT
010510     MOVE WS-MONEY-RESULT TO WS-CAND-DISC-PERCENT
010520     MOVE ZERO TO WS-CAND-DISC-AMOUNT
010530     MOVE 'Y' TO SW-DISCOUNT-MATCHED.
010540 3110-EXIT.
010550     EXIT.
010560*
010570 3120-TRY-DISCOUNT-AMOUNT.
010580     PERFORM 1150-PARSE-MONEY-TOKEN THRU 1150-EXIT.
010590     IF NOT MONEY-VALID
010600         GO TO 3120-EXIT
010610     END-IF
010620     IF WS-MONEY-RESULT > BSKC-CAT-PRICE(BSKC-CAT-IDX)
010630         MOVE 'OFFERS LINE -- DISCOUNT EXCEEDS UNIT PRICE'
010640              TO WS-ABORT-REASON
010650         PERFORM 9900-ABORT THRU 9900-EXIT
010660     END-IF
010670     MOVE 'N' TO WS-CAND-DISC-IS-PERCENT
010680     MOVE ZERO TO WS-CAND-DISC-PERCENT
010690     MOVE WS-MONEY-RESULT TO WS-CAND-DISC-AMOUNT
010700     MOVE 'Y' TO SW-DISCOUNT-MATCHED.
010710 3120-EXIT.
010720     EXIT.
010730*
010740*----------------------------------------------------------------*
010750*  3200-TRY-BUNDLE-SYNTAX  --                                    *
010760*  "DISC_ITEM  DISCOUNT  PER  MIN_AMOUNT  REQ_ITEM".             *
010770*  THE STANDALONE WORD "PER" (ALREADY UPPER-CASED BY THE         *
010780*  READ PARAGRAPH) IS WHAT LOCATES THE SPLIT.                    *
010790*----------------------------------------------------------------*
010800 3200-TRY-BUNDLE-SYNTAX.
010810     MOVE 'N' TO SW-BUNDLE-MATCHED.
010820     MOVE 'N' TO SW-PER-FOUND.
010830     PERFORM 3210-SCAN-FOR-PER
010840         VARYING WS-PER-POS FROM 2 BY 1
010850         UNTIL WS-PER-POS > 116
010860            OR PER-FOUND.
010870     IF NOT PER-FOUND
010880         GO TO 3200-EXIT
010890     END-IF
010900     MOVE OFFERS-LINE-REC TO WS-SPLIT-TEXT(1:120).
010910     MOVE WS-PER-POS TO WS-SPLIT-LEN.
010920     COMPUTE WS-SPLIT-LEN = WS-PER-POS - 1.
010930     PERFORM 1065-FIND-LAST-NONBLANK.
010940     IF WS-SPLIT-LAST-NB = 0
010950         GO TO 3200-EXIT
010960     END-IF
010970     PERFORM 1070-FIND-TOKEN-START.
010980     IF WS-SPLIT-TOK-START <= 1
010990         GO TO 3200-EXIT
011000     END-IF
011010     MOVE SPACES TO WS-MONEY-TOKEN
011020     MOVE WS-SPLIT-TEXT(WS-SPLIT-TOK-START:
011030          WS-SPLIT-LAST-NB - WS-SPLIT-TOK-START + 1)
011040          TO WS-MONEY-TOKEN
011050     PERFORM 3220-CHECK-BUNDLE-LITERAL THRU 3220-EXIT.
011060     IF NOT TOKEN-OK
011070         GO TO 3200-EXIT
011080     END-IF
011090     COMPUTE WS-SPLIT-NAME-END = WS-SPLIT-TOK-START - 1
011100     MOVE SPACES TO WS-NORM-INPUT-TEXT
011110     MOVE WS-SPLIT-TEXT(1:WS-SPLIT-NAME-END)
011120          TO WS-NORM-INPUT-TEXT(1:WS-SPLIT-NAME-END)
011130     MOVE WS-SPLIT-NAME-END TO WS-NORM-INPUT-LEN
011140     PERFORM 1200-NORMALIZE-ITEM-ID THRU 1200-EXIT.
011150     IF WS-NORM-RESULT = SPACES
011160         GO TO 3200-EXIT
011170     END-IF
011180     MOVE WS-NORM-RESULT TO WS-CAND-BUN-DISC-ITEM-ID
011190     PERFORM 1150-PARSE-MONEY-TOKEN THRU 1150-EXIT.
011200     IF NOT MONEY-VALID
011210         GO TO 3200-EXIT
011220     END-IF
011230     MOVE WS-MONEY-RESULT TO WS-CAND-BUN-DISCOUNT
011240     PERFORM 3230-PARSE-BUNDLE-TAIL THRU 3230-EXIT.
011250     IF NOT TOKEN-OK
011260         GO TO 3200-EXIT
011270     END-IF
011280*        (WRK30212 -- DROPPED A STRAY CATALOG LOOKUP THAT RAN
011290*        HERE AGAINST WS-NORM-RESULT LEFT OVER FROM 3230-PARSE-
011300*        BUNDLE-TAIL -- THE REQUIRED ITEM'S ID, NOT THE
011310*        DISCOUNTED ITEM'S -- AND WHOSE RESULT WAS THROWN AWAY
011320*        THE NEXT LINE ANYWAY.  DEAD CODE FROM AN EARLIER EDIT.)
011330     MOVE WS-CAND-BUN-DISC-ITEM-ID TO WS-NORM-RESULT.
011340     PERFORM 7100-FIND-CATALOG-ITEM.
011350     IF NOT ITEM-FOUND
011360         MOVE 'OFFERS LINE -- BUNDLE ITEM NOT IN CATALOG'
011370              TO WS-ABORT-REASON
011380         PERFORM 9900-ABORT THRU 9900-EXIT
011390     END-IF
011400     IF WS-CAND-BUN-DISCOUNT > BSKC-CAT-PRICE(BSKC-CAT-IDX)
011410         MOVE 'OFFERS LINE -- BUNDLE DISCOUNT EXCEEDS PRICE'
011420              TO WS-ABORT-REASON
011430         PERFORM 9900-ABORT THRU 9900-EXIT
011440     END-IF
011450     MOVE WS-CAND-BUN-REQ-ITEM-ID TO WS-NORM-RESULT
011460     PERFORM 7100-FIND-CATALOG-ITEM.
011470     IF NOT ITEM-FOUND
011480         MOVE 'OFFERS LINE -- BUNDLE REQUIRED ITEM NOT FOUND'
011490              TO WS-ABORT-REASON
011500         PERFORM 9900-ABORT THRU 9900-EXIT
011510     END-IF
011520     MOVE 'Y' TO SW-BUNDLE-MATCHED.
011530 3200-EXIT.
011540     EXIT.
011550*
011560 3210-SCAN-FOR-PER.
011570     IF OFFERS-LINE-REC(WS-PER-POS:3) = 'PER'
011580        AND OFFERS-LINE-REC(WS-PER-POS - 1:1) = SPACE
011590        AND OFFERS-LINE-REC(WS-PER-POS + 3:1) = SPACE
011600         MOVE 'Y' TO SW-PER-FOUND
011610     END-IF.
011620*
011630*   THE BUNDLE DISCOUNT LITERAL MUST CARRY A DECIMAL POINT WITH
011640*   AT LEAST ONE DIGIT BOTH SIDES OF IT -- NOT A BARE INTEGER,
011650*   NOT A PERCENTAGE -- TO TELL IT APART FROM THE DISCOUNT
011660*   OFFER'S OWN LITERAL.
011670*
011680 3220-CHECK-BUNDLE-LITERAL.
011690     MOVE 'N' TO SW-TOKEN-OK.
011700     MOVE 0 TO WS-MONEY-DOT-COUNT.
011710     INSPECT WS-MONEY-TOKEN TALLYING WS-MONEY-DOT-COUNT
011720             FOR ALL '.'.
011730     IF WS-MONEY-DOT-COUNT NOT = 1
011740         GO TO 3220-EXIT
011750     END-IF
011760     MOVE 0 TO WS-MONEY-LEN
011770     INSPECT WS-MONEY-TOKEN TALLYING WS-MONEY-LEN
011780             FOR ALL '%'.
011790     IF WS-MONEY-LEN NOT = 0
011800         GO TO 3220-EXIT
011810     END-IF
011820     MOVE 0 TO WS-MONEY-DOT-POS
011830     PERFORM 1171-FIND-DOT
011840         VARYING WS-SPLIT-SCAN FROM 1 BY 1
011850         UNTIL WS-SPLIT-SCAN > 12
011860            OR WS-MONEY-DOT-POS NOT = 0.
011870     IF WS-MONEY-DOT-POS < 2
011880         GO TO 3220-EXIT
011890     END-IF
011900     IF WS-MONEY-TOKEN(WS-MONEY-DOT-POS + 1:1) = SPACE
011910             OR WS-MONEY-TOKEN(WS-MONEY-DOT-POS + 1:1) = '%'
011920         GO TO 3220-EXIT
011930     END-IF
011940     MOVE 'Y' TO SW-TOKEN-OK.
011950 3220-EXIT.
011960     EXIT.
011970*
011980*   PARSES THE "MIN_AMOUNT  REQUIRED_ITEM_ID" TAIL FOLLOWING
011990*   THE WORD "PER".  MIN_AMOUNT IS THE FIRST TOKEN OF THE TAIL;
012000*   THE REQUIRED ITEM NAME IS EVERYTHING AFTER IT.
012010*
012020 3230-PARSE-BUNDLE-TAIL.
012030     MOVE 'N' TO SW-TOKEN-OK.
012040     COMPUTE WS-FIRST-NB = WS-PER-POS + 4.
012050     IF WS-FIRST-NB > 120
012060         GO TO 3230-EXIT
012070     END-IF
012080     PERFORM 3231-SKIP-LEADING-SPACE
012090         VARYING WS-FIRST-NB FROM WS-FIRST-NB BY 1
012100         UNTIL WS-FIRST-NB > 120
012110            OR OFFERS-LINE-REC(WS-FIRST-NB:1) NOT = SPACE.
012120     IF WS-FIRST-NB > 120
012130         GO TO 3230-EXIT
012140     END-IF
012150     MOVE WS-FIRST-NB TO WS-SPLIT-TOK-START.
012160     PERFORM 3232-FIND-TAIL-TOKEN-END
012170         VARYING WS-SPLIT-SCAN FROM WS-FIRST-NB BY 1
012180         UNTIL WS-SPLIT-SCAN > 120
012190            OR OFFERS-LINE-REC(WS-SPLIT-SCAN:1) = SPACE.
012200     COMPUTE WS-SPLIT-NAME-END = WS-SPLIT-SCAN - 1.
012210     IF WS-SPLIT-NAME-END - WS-SPLIT-TOK-START + 1 > 6
012220         GO TO 3230-EXIT
012230     END-IF
012240     IF OFFERS-LINE-REC(WS-SPLIT-TOK-START:
012250          WS-SPLIT-NAME-END - WS-SPLIT-TOK-START + 1)
012260          NOT NUMERIC
012270         GO TO 3230-EXIT
012280     END-IF
012290     MOVE OFFERS-LINE-REC(WS-SPLIT-TOK-START:
012300          WS-SPLIT-NAME-END - WS-SPLIT-TOK-START + 1)
012310          TO WS-CAND-BUN-MIN-AMOUNT
012320     IF WS-CAND-BUN-MIN-AMOUNT = 0
012330         GO TO 3230-EXIT
012340     END-IF
012350     COMPUTE WS-NORM-INPUT-LEN = 120 - WS-SPLIT-SCAN
012360     IF WS-NORM-INPUT-LEN < 1
012370         GO TO 3230-EXIT
012380     END-IF
012390     MOVE SPACES TO WS-NORM-INPUT-TEXT
012400     MOVE OFFERS-LINE-REC(WS-SPLIT-SCAN + 1:WS-NORM-INPUT-LEN)
012410          TO WS-NORM-INPUT-TEXT(1:WS-NORM-INPUT-LEN)
012420     PERFORM 1200-NORMALIZE-ITEM-ID THRU 1200-EXIT.
012430     IF WS-NORM-RESULT = SPACES
012440         GO TO 3230-EXIT
012450     END-IF
012460     MOVE WS-NORM-RESULT TO WS-CAND-BUN-REQ-ITEM-ID
012470     MOVE 'Y' TO SW-TOKEN-OK.
012480 3230-EXIT.
012490     EXIT.
012500*
012510 3231-SKIP-LEADING-SPACE.
012520     CONTINUE.
012530*
012540 3232-FIND-TAIL-TOKEN-END.
012550     CONTINUE.
012560*
012570*----------------------------------------------------------------*
012580*  4000-EVALUATE-OFFERS  --  WALKS THE OFFER LIST IN FILE ORDER  *
012590*  AND BUILDS THE APPLICABLE-OFFER RESULT TABLE.                 *
012600*----------------------------------------------------------------*
012610 4000-EVALUATE-OFFERS.
012620     MOVE 0 TO BSKO-RESULT-COUNT.
012630     IF BSKO-OFFER-COUNT > 0
012640         PERFORM 4010-EVALUATE-ONE-OFFER
012650             VARYING BSKO-OFR-IDX FROM 1 BY 1
012660             UNTIL BSKO-OFR-IDX > BSKO-OFFER-COUNT
012670     END-IF.
012680 4000-EXIT.
012690     EXIT.
012700*
012710 4010-EVALUATE-ONE-OFFER.
012720     IF BSKO-IS-DISCOUNT(BSKO-OFR-IDX)
012730         PERFORM 4100-APPLY-DISCOUNT-OFFER THRU 4100-EXIT
012740     ELSE
012750         PERFORM 4200-APPLY-BUNDLE-OFFER THRU 4200-EXIT
012760     END-IF.
012770*
012780*----------------------------------------------------------------*
012790*  4100-APPLY-DISCOUNT-OFFER  --  DISCOUNT OFFER RULE.           *
012800*----------------------------------------------------------------*
012810 4100-APPLY-DISCOUNT-OFFER.
012820     MOVE BSKO-DISC-ITEM-ID(BSKO-OFR-IDX) TO WS-NORM-RESULT.
012830     PERFORM 7110-FIND-BASKET-LINE.
012840     IF NOT ITEM-FOUND
012850         GO TO 4100-EXIT
012860     END-IF
012870     MOVE BSKC-BSK-IDX TO WS-MATCH-COUNT.
012880     PERFORM 7100-FIND-CATALOG-ITEM.
012890     IF BSKO-PERCENT-OFFER(BSKO-OFR-IDX)
012900         COMPUTE WS-PERCENT-FRACTION =
012910                 BSKO-DISC-PERCENT(BSKO-OFR-IDX) / 100
012920         COMPUTE WS-UNIT-DISCOUNT =
012930                 BSKC-CAT-PRICE(BSKC-CAT-IDX) *
012940                 WS-PERCENT-FRACTION
012950     ELSE
012960         MOVE BSKO-DISC-AMOUNT(BSKO-OFR-IDX) TO WS-UNIT-DISCOUNT
012970     END-IF
012980     SET BSKC-BSK-IDX TO WS-MATCH-COUNT.
012990     COMPUTE WS-RND-VALUE =
013000             WS-UNIT-DISCOUNT * BSKC-BSK-QTY(BSKC-BSK-IDX)
013010     PERFORM 7400-ROUND-HALF-EVEN.
013020*        (WRK30340 -- APPLICABILITY IS DECIDED BY THE BASKET
013030*        QUANTITY CHECKS ABOVE ONLY -- A 0% OR 0.00 DISCOUNT ON
013040*        AN ITEM THAT IS IN THE BASKET IS STILL AN APPLICABLE
013050*        OFFER PER THE SPEC AND MUST STILL PRINT ITS -£0.00
013060*        LINE.  USED TO DROP THE OFFER HERE WHENEVER THE ROUNDED
013070*        DISCOUNT CAME TO ZERO -- SILENTLY LOSING A RULE THE
013080*        REPORT IS REQUIRED TO SHOW.)
013090     PERFORM 4110-DISCOUNT-DESCRIPTION THRU 4110-EXIT.
013100     PERFORM 7900-APPEND-OFFER-RESULT.
013110 4100-EXIT.
013120     EXIT.
013130*
013140*   "<ITEM TITLE CASE> <AMOUNT> OFF"  OR
013150*   "<ITEM TITLE CASE> <N>% OFF"
013160*
013170 4110-DISCOUNT-DESCRIPTION.
013180     MOVE BSKO-DISC-ITEM-ID(BSKO-OFR-IDX) TO WS-TITLE-INPUT.
013190     PERFORM 7300-TITLE-CASE-ITEM.
013200*        (WRK30117 -- MUST STRING THE TITLE BY SIZE, NOT BY
013210*        SPACE -- A MULTI-WORD NAME HAS AN EMBEDDED SPACE.)
013220     PERFORM 7320-FIND-TITLE-LAST-NB.
013230     IF BSKO-PERCENT-OFFER(BSKO-OFR-IDX)
013240         COMPUTE WS-DESC-PERCENT-WHOLE =
013250                 BSKO-DISC-PERCENT(BSKO-OFR-IDX)
013260         MOVE WS-DESC-PERCENT-WHOLE TO WS-DESC-PERCENT-EDIT
013270         STRING WS-TITLE-RESULT(1:WS-TITLE-LAST-NB)
013280                                     DELIMITED BY SIZE
013290                ' '                  DELIMITED BY SIZE
013300                WS-DESC-PERCENT-EDIT DELIMITED BY SIZE
013310                '% off'              DELIMITED BY SIZE
013320                INTO WS-DESC-RESULT
013330     ELSE
013340         MOVE WS-RND-RESULT TO WS-FMT-AMOUNT
013350         PERFORM 7200-FORMAT-MONEY
013360         STRING WS-TITLE-RESULT(1:WS-TITLE-LAST-NB)
013370                                 DELIMITED BY SIZE
013380                ' '             DELIMITED BY SIZE
013390                WS-FMT-RESULT   DELIMITED BY SPACE
013400                ' off'          DELIMITED BY SIZE
013410                INTO WS-DESC-RESULT
013420     END-IF.
013430 4110-EXIT.
013440     EXIT.
013450*
013460*----------------------------------------------------------------*
013470*  4200-APPLY-BUNDLE-OFFER  --  BUNDLE OFFER RULE.               *
013480*  (WRK20004 -- APPLICABILITY TESTS THE REQUIRED ITEM'S BASKET   *
013490*  QUANTITY AGAINST BUN-MIN-AMOUNT, NOT THE DISCOUNTED ITEM'S.)  *
013500*----------------------------------------------------------------*
013510 4200-APPLY-BUNDLE-OFFER.
013520     MOVE BSKO-BUN-REQ-ITEM-ID(BSKO-OFR-IDX) TO WS-NORM-RESULT.
013530     PERFORM 7110-FIND-BASKET-LINE.
013540     IF NOT ITEM-FOUND
013550         GO TO 4200-EXIT
013560     END-IF
013570     IF BSKC-BSK-QTY(BSKC-BSK-IDX) <
013580             BSKO-BUN-MIN-AMOUNT(BSKO-OFR-IDX)
013590         GO TO 4200-EXIT
013600     END-IF
013610     COMPUTE WS-ELIGIBLE-BUNDLES =
013620             BSKC-BSK-QTY(BSKC-BSK-IDX) /
013630             BSKO-BUN-MIN-AMOUNT(BSKO-OFR-IDX)
013640     MOVE BSKO-DISC-ITEM-ID(BSKO-OFR-IDX) TO WS-NORM-RESULT.
013650     PERFORM 7110-FIND-BASKET-LINE.
013660     IF NOT ITEM-FOUND
013670         GO TO 4200-EXIT
013680     END-IF
013690     IF BSKC-BSK-QTY(BSKC-BSK-IDX) = 0
013700         GO TO 4200-EXIT
013710     END-IF
013720     MOVE BSKC-BSK-QTY(BSKC-BSK-IDX) TO WS-APPLIED-BUNDLES.
013730     IF WS-ELIGIBLE-BUNDLES < WS-APPLIED-BUNDLES
013740         MOVE WS-ELIGIBLE-BUNDLES TO WS-APPLIED-BUNDLES
013750     END-IF
013760     IF WS-APPLIED-BUNDLES = 0
013770         GO TO 4200-EXIT
013780     END-IF
013790     COMPUTE WS-RND-VALUE =
013800             BSKO-BUN-DISCOUNT(BSKO-OFR-IDX) * WS-APPLIED-BUNDLES
013810     PERFORM 7400-ROUND-HALF-EVEN.
013820*        (WRK30340 -- SEE THE NOTE AT THE SAME SPOT IN
013830*        4100-APPLY-DISCOUNT-OFFER -- A ZERO BUNDLE DISCOUNT ON
013840*        A BUNDLE THAT IS OTHERWISE SATISFIED IS STILL
013850*        APPLICABLE AND MUST STILL BE REPORTED.)
013860     PERFORM 4210-BUNDLE-DESCRIPTION THRU 4210-EXIT.
013870     PERFORM 7900-APPEND-OFFER-RESULT.
013880 4200-EXIT.
013890     EXIT.
013900*
013910*   "<DISCOUNTED TITLE CASE> and <REQUIRED TITLE CASE> bundle"
013920*
013930 4210-BUNDLE-DESCRIPTION.
013940     MOVE BSKO-DISC-ITEM-ID(BSKO-OFR-IDX) TO WS-TITLE-INPUT.
013950     PERFORM 7300-TITLE-CASE-ITEM.
013960     MOVE WS-TITLE-RESULT TO WS-DESC-RESULT.
013970     MOVE BSKO-BUN-REQ-ITEM-ID(BSKO-OFR-IDX) TO WS-TITLE-INPUT.
013980     PERFORM 7300-TITLE-CASE-ITEM.
013990*        (WRK30117 -- STRING BY SIZE, NOT BY SPACE -- SEE THE
014000*        NOTE AT 7320-FIND-TITLE-LAST-NB.)
014010     PERFORM 7330-FIND-DESC-LAST-NB.
014020     PERFORM 7320-FIND-TITLE-LAST-NB.
014030     STRING WS-DESC-RESULT(1:WS-DESC-LAST-NB) DELIMITED BY SIZE
014040            ' and '        DELIMITED BY SIZE
014050            WS-TITLE-RESULT(1:WS-TITLE-LAST-NB) DELIMITED BY SIZE
014060            ' bundle'      DELIMITED BY SIZE
014070            INTO WS-DESC-RESULT.
014080 4210-EXIT.
014090     EXIT.
014100*
014110*   APPENDS THE CURRENT WS-DESC-RESULT / WS-RND-RESULT AS ONE
014120*   MORE ROW OF THE APPLICABLE-OFFER RESULT TABLE.
014130*
014140 7900-APPEND-OFFER-RESULT.
014150     ADD 1 TO BSKO-RESULT-COUNT.
014160     SET BSKO-RES-IDX TO BSKO-RESULT-COUNT.
014170     MOVE WS-DESC-RESULT TO BSKO-RESULT-DESC(BSKO-RES-IDX).
014180     MOVE WS-RND-RESULT  TO BSKO-RESULT-DISCOUNT(BSKO-RES-IDX).
014190*
014200*----------------------------------------------------------------*
014210*  4900-COMPUTE-TOTALS.                                          *
014220*----------------------------------------------------------------*
014230 4900-COMPUTE-TOTALS.
014240     MOVE ZERO TO WS-TOTAL-DISC.
014250     IF BSKO-RESULT-COUNT > 0
014260         PERFORM 4910-ADD-ONE-DISCOUNT
014270             VARYING BSKO-RES-IDX FROM 1 BY 1
014280             UNTIL BSKO-RES-IDX > BSKO-RESULT-COUNT
014290     END-IF
014300     COMPUTE WS-TOTAL = WS-SUBTOTAL - WS-TOTAL-DISC.
014310*
014320 4910-ADD-ONE-DISCOUNT.
014330     ADD BSKO-RESULT-DISCOUNT(BSKO-RES-IDX) TO WS-TOTAL-DISC.
014340*
014350*----------------------------------------------------------------*
014360*  7200-FORMAT-MONEY  --  MONEY FORMATTING.                      *
014370*  INPUT:  WS-FMT-AMOUNT (9(7)V99).  OUTPUT: WS-FMT-RESULT.      *
014380*  (WRK30117 -- THE EDITED PICTURES BELOW ARE ZERO-SUPPRESSED,   *
014390*  SO THEY LEAD WITH BLANKS FOR ANY AMOUNT UNDER 1,000,000.      *
014400*  'DELIMITED BY SPACE' STOPS AT THE *FIRST* SPACE, WHICH IS     *
014410*  POSITION 1 -- IT WAS TRANSFERRING NOTHING.  WE NOW FIND THE   *
014420*  FIRST NON-BLANK COLUMN OURSELVES AND STRING FROM THERE.)      *
014430*----------------------------------------------------------------*
014440 7200-FORMAT-MONEY.
014450     MOVE SPACES TO WS-FMT-RESULT.
014460     IF WS-FMT-AMOUNT > 0 AND WS-FMT-AMOUNT < 1
014470         COMPUTE WS-FMT-PENCE = WS-FMT-AMOUNT * 100
014480         MOVE WS-FMT-PENCE TO WS-FMT-EDIT-PENCE
014490         PERFORM 7220-FIND-PENCE-FIRST-NB
014500         COMPUTE WS-FMT-SEG-LEN = 7 - WS-FMT-FIRST-NB + 1
014510         STRING WS-FMT-EDIT-PENCE(WS-FMT-FIRST-NB:WS-FMT-SEG-LEN)
014520                                  DELIMITED BY SIZE
014530                'p'               DELIMITED BY SIZE
014540                INTO WS-FMT-RESULT
014550     ELSE
014560         MOVE WS-FMT-AMOUNT TO WS-FMT-EDIT-POUNDS
014570         PERFORM 7210-FIND-POUNDS-FIRST-NB
014580         COMPUTE WS-FMT-SEG-LEN = 10 - WS-FMT-FIRST-NB + 1
014590         STRING '£' DELIMITED BY SIZE
014600                WS-FMT-EDIT-POUNDS(WS-FMT-FIRST-NB:WS-FMT-SEG-LEN)
014610                                  DELIMITED BY SIZE
014620                INTO WS-FMT-RESULT
014630     END-IF.
014640*
014650*   FINDS THE FIRST NON-BLANK COLUMN OF THE ZERO-SUPPRESSED
014660*   POUNDS/PENCE EDIT FIELDS -- SAME SCAN-FORWARD IDIOM AS
014670*   1060-FIND-FIRST-NONBLANK, BUT AGAINST THE EDITED PICTURE
014680*   RATHER THAN THE RAW INPUT LINE.
014690*
014700 7210-FIND-POUNDS-FIRST-NB.
014710     MOVE 0 TO WS-FMT-FIRST-NB.
014720     PERFORM 7211-TEST-POUNDS-FIRST-NB
014730         VARYING WS-FMT-SCAN FROM 1 BY 1
014740         UNTIL WS-FMT-SCAN > 10
014750            OR WS-FMT-FIRST-NB NOT = 0.
014760*
014770 7211-TEST-POUNDS-FIRST-NB.
014780     IF WS-FMT-EDIT-POUNDS(WS-FMT-SCAN:1) NOT = SPACE
014790         MOVE WS-FMT-SCAN TO WS-FMT-FIRST-NB
014800     END-IF.
014810*
014820 7220-FIND-PENCE-FIRST-NB.
014830     MOVE 0 TO WS-FMT-FIRST-NB.
014840     PERFORM 7221-TEST-PENCE-FIRST-NB
014850         VARYING WS-FMT-SCAN FROM 1 BY 1
014860         UNTIL WS-FMT-SCAN > 7
014870            OR WS-FMT-FIRST-NB NOT = 0.
014880*
014890 7221-TEST-PENCE-FIRST-NB.
014900     IF WS-FMT-EDIT-PENCE(WS-FMT-SCAN:1) NOT = SPACE
014910         MOVE WS-FMT-SCAN TO WS-FMT-FIRST-NB
014920     END-IF.
014930*
014940*----------------------------------------------------------------*
014950*  7300-TITLE-CASE-ITEM  --  ITEM NAME TITLE-CASING.             *
014960*  INPUT:  WS-TITLE-INPUT (40 CHARS, ALREADY UPPER CASE).        *
014970*  OUTPUT: WS-TITLE-RESULT.                                      *
014980*----------------------------------------------------------------*
014990 7300-TITLE-CASE-ITEM.
015000     MOVE WS-TITLE-INPUT TO WS-TITLE-RESULT.
015010     MOVE 'Y' TO WS-TITLE-START-WORD.
015020     PERFORM 7310-TITLE-CASE-ONE-CHAR
015030         VARYING WS-TITLE-POS FROM 1 BY 1
015040         UNTIL WS-TITLE-POS > 40.
015050*
015060 7310-TITLE-CASE-ONE-CHAR.
015070     MOVE WS-TITLE-RESULT(WS-TITLE-POS:1) TO WS-TITLE-ONE-CHAR.
015080     IF WS-TITLE-ONE-CHAR = SPACE
015090         MOVE 'Y' TO WS-TITLE-START-WORD
015100     ELSE
015110         IF WS-TITLE-START-WORD = 'N'
015120             INSPECT WS-TITLE-ONE-CHAR
015130                 CONVERTING
015140                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015150                 TO 'abcdefghijklmnopqrstuvwxyz'
015160             MOVE WS-TITLE-ONE-CHAR
015170                  TO WS-TITLE-RESULT(WS-TITLE-POS:1)
015180         END-IF
015190         MOVE 'N' TO WS-TITLE-START-WORD
015200     END-IF.
015210*
015220*   (WRK30117 -- FINDS THE LAST NON-BLANK COLUMN OF A TITLE-CASED
015230*   ITEM NAME.  THE OLD 4110/4210 STRINGS USED 'DELIMITED BY
015240*   SPACE' AGAINST THIS FIELD, WHICH STOPS AT THE FIRST *EMBEDDED*
015250*   SPACE IN A MULTI-WORD NAME ("SUGAR CANE" CAME OUT "SUGAR").
015260*   THIS PARAGRAPH FINDS THE TRUE END OF THE NAME, PADDING
015270*   INCLUDED, SO THE CALLER CAN STRING THE WHOLE NAME BY SIZE.)
015280*
015290 7320-FIND-TITLE-LAST-NB.
015300     MOVE 0 TO WS-TITLE-LAST-NB.
015310     PERFORM 7321-TEST-TITLE-LAST-NB
015320         VARYING WS-TITLE-SCAN FROM 40 BY -1
015330         UNTIL WS-TITLE-SCAN < 1
015340            OR WS-TITLE-LAST-NB NOT = 0.
015350*
015360 7321-TEST-TITLE-LAST-NB.
015370     IF WS-TITLE-RESULT(WS-TITLE-SCAN:1) NOT = SPACE
015380         MOVE WS-TITLE-SCAN TO WS-TITLE-LAST-NB
015390     END-IF.
015400*
015410*   SAME IDIOM AS 7320 ABOVE, APPLIED TO THE OFFER-DESCRIPTION
015420*   BUILD AREA (WS-DESC-RESULT), WHICH ALSO HOLDS A TITLE-CASED
015430*   ITEM NAME AFTER THE FIRST HALF OF A BUNDLE DESCRIPTION IS
015440*   BUILT -- SEE 4210-BUNDLE-DESCRIPTION.
015450*
015460 7330-FIND-DESC-LAST-NB.
015470     MOVE 0 TO WS-DESC-LAST-NB.
015480     PERFORM 7331-TEST-DESC-LAST-NB
015490         VARYING WS-DESC-SCAN FROM 60 BY -1
015500         UNTIL WS-DESC-SCAN < 1
015510            OR WS-DESC-LAST-NB NOT = 0.
015520*
015530 7331-TEST-DESC-LAST-NB.
015540     IF WS-DESC-RESULT(WS-DESC-SCAN:1) NOT = SPACE
015550         MOVE WS-DESC-SCAN TO WS-DESC-LAST-NB
015560     END-IF.
015570*
015580*----------------------------------------------------------------*
015590*  7400-ROUND-HALF-EVEN  --  BANKER'S ROUNDING.                  *
015600*  INPUT:  WS-RND-VALUE (S9(9)V9(6)).                            *
015610*  OUTPUT: WS-RND-RESULT (9(7)V99).                              *
015620*  THE COMPILER'S OWN ROUNDED PHRASE ROUNDS HALF AWAY FROM       *
015630*  ZERO, NOT HALF TO EVEN -- SEE WRK17511 -- SO TIES ARE BROKEN  *
015640*  BY HAND BELOW.                                                *
015650*        (WRK30212 -- WS-RND-TIE-FRAC = 50 ALONE NO LONGER       *
015660*        PROVES A TIE -- IT ONLY MEANS THE VALUE LANDED ON THE   *
015670*        CENT'S MIDPOINT AS FAR AS TWO EXTRA DECIMAL DIGITS CAN  *
015680*        SHOW.  IF WS-RND-TIE-REM IS NOT ZERO THE VALUE ACTUALLY *
015690*        RUNS PAST THE MIDPOINT AND ROUNDS UP, NO BANKER'S RULE  *
015700*        NEEDED.)                                                *
015710*----------------------------------------------------------------*
015720 7400-ROUND-HALF-EVEN.
015730     IF WS-RND-TIE-FRAC < 50
015740         MOVE WS-RND-WHOLE-CENTS TO WS-RND-WHOLE-TEMP
015750     ELSE
015760         IF WS-RND-TIE-FRAC > 50
015770             COMPUTE WS-RND-WHOLE-TEMP =
015780                     WS-RND-WHOLE-CENTS + 1
015790         ELSE
015800             IF WS-RND-TIE-REM NOT = 0
015810                 COMPUTE WS-RND-WHOLE-TEMP =
015820                         WS-RND-WHOLE-CENTS + 1
015830             ELSE
015840                 DIVIDE WS-RND-WHOLE-CENTS BY 2
015850                     GIVING WS-RND-DIV2 REMAINDER WS-RND-REM2
015860                 IF WS-RND-REM2 = 0
015870                     MOVE WS-RND-WHOLE-CENTS TO WS-RND-WHOLE-TEMP
015880                 ELSE
015890                     COMPUTE WS-RND-WHOLE-TEMP =
015900                         WS-RND-WHOLE-CENTS + 1
015910                 END-IF
015920             END-IF
015930         END-IF
015940     END-IF
015950     MOVE WS-RND-RESULT-BUILD TO WS-RND-RESULT.
015960*
015970*----------------------------------------------------------------*
015980*  5000-PRINT-REPORT  --  REPORTS.                               *
015990*----------------------------------------------------------------*
016000 5000-PRINT-REPORT.
016010     PERFORM 5100-PRINT-SUBTOTAL.
016020     PERFORM 5200-PRINT-OFFER-LINES.
016030     PERFORM 5300-PRINT-TOTAL.
016040 5000-EXIT.
016050     EXIT.
016060*
016070 5100-PRINT-SUBTOTAL.
016080     MOVE WS-SUBTOTAL TO WS-FMT-AMOUNT.
016090     PERFORM 7200-FORMAT-MONEY.
016100     MOVE WS-FMT-RESULT TO WS-PRT-SUB-AMOUNT.
016110     MOVE WS-PRT-SUBTOTAL-LINE TO REPORT-LINE-REC.
016120     WRITE REPORT-LINE-REC.
016130*
016140 5200-PRINT-OFFER-LINES.
016150     IF BSKO-RESULT-COUNT = 0
016160         MOVE WS-PRT-NO-OFFERS-LINE TO REPORT-LINE-REC
016170         WRITE REPORT-LINE-REC
016180     ELSE
016190         PERFORM 5210-PRINT-ONE-OFFER-LINE
016200             VARYING BSKO-RES-IDX FROM 1 BY 1
016210             UNTIL BSKO-RES-IDX > BSKO-RESULT-COUNT
016220     END-IF.
016230*
016240 5210-PRINT-ONE-OFFER-LINE.
016250     MOVE BSKO-RESULT-DESC(BSKO-RES-IDX) TO WS-PRT-OFR-DESC.
016260     MOVE BSKO-RESULT-DISCOUNT(BSKO-RES-IDX) TO WS-FMT-AMOUNT.
016270     PERFORM 7200-FORMAT-MONEY.
016280     MOVE WS-FMT-RESULT TO WS-PRT-OFR-AMOUNT.
016290     MOVE WS-PRT-OFFER-LINE TO REPORT-LINE-REC.
016300     WRITE REPORT-LINE-REC.
016310*
016320 5300-PRINT-TOTAL.
016330     MOVE WS-TOTAL TO WS-FMT-AMOUNT.
016340     PERFORM 7200-FORMAT-MONEY.
016350     MOVE WS-FMT-RESULT TO WS-PRT-TOT-AMOUNT.
016360     MOVE WS-PRT-TOTAL-LINE TO REPORT-LINE-REC.
016370     WRITE REPORT-LINE-REC.
016380*
016390*----------------------------------------------------------------*
016400*  9900-ABORT  --  CORRUPT-DATA-FILE / UNKNOWN-ITEM ABEND.       *
016410*  DISPLAYS THE REASON AND THE 1-BASED LINE NUMBER (WHEN ONE     *
016420*  APPLIES) AND ENDS THE RUN.  THERE IS NO RECOVERY FROM A BAD   *
016430*  CATALOG, OFFERS, OR BASKET LINE -- THE WHOLE RUN FAILS.       *
016440*----------------------------------------------------------------*
016450 9900-ABORT.
016460     DISPLAY 'BSKTPRC ABEND -- ' WS-ABORT-REASON.
016470     DISPLAY 'BSKTPRC ABEND -- LINE ' WS-ABORT-LINE-EDIT.
016480     PERFORM 9800-CLOSE-FILES.
016490     MOVE 16 TO RETURN-CODE.
016500     GOBACK.
016510 9900-EXIT.
016520     EXIT.
